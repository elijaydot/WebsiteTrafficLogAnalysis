000100******************************************************************BITAREG 
000200* APLICACION  : BITACORA DE TRAFICO WEB                          *BITAREG 
000300* PROGRAMA(S) : BITACORA                                         *BITAREG 
000400* COPY-LIB    : BITAREG                                          *BITAREG 
000500* DESCRIPCION : LAYOUT DEL REGISTRO DEPURADO DE BITACORA DE      *BITAREG 
000600*             : SERVIDOR WEB (ACCESS LOG).  ESTE REGISTRO ES EL  *BITAREG 
000700*             : QUE SE ESCRIBE AL ARCHIVO DE SALIDA BITALIMP     *BITAREG 
000800*             : (EQUIVALENTE AL PASO DE CARGA DEL ETL) Y ES EL   *BITAREG 
000900*             : QUE SE LEE PARA ACUMULAR LAS TABLAS DE REPORTE.  *BITAREG 
001000* LONGITUD    : 320 POSICIONES FIJAS.                            *BITAREG 
001100******************************************************************BITAREG 
001200* HISTORIAL DE CAMBIOS                                           *BITAREG 
001300*  FECHA       PROG.  TICKET     DESCRIPCION                     *BITAREG 
001400*  ----------  -----  ---------  ------------------------------  *BITAREG 
001500*  14/03/1991  EDR    SOL-00118  CREACION DEL LAYOUT ORIGINAL    *BITAREG 
001600*  02/09/1993  EDR    SOL-00204  SE AGREGA CAMPO DE NAVEGADOR    *BITAREG 
001700*  27/06/1996  MRH    SOL-00341  SE AMPLIA USER-AGENT A X(128)   *BITAREG 
001800*  19/01/1999  MRH    SOL-00398  REVISION Y2K - SIN IMPACTO,     *BITAREG 
001900*             :                  EL ANIO DE LA PETICION YA ES    *BITAREG 
002000*             :                  PIC 9(04) DESDE EL ORIGEN       *BITAREG 
002100******************************************************************BITAREG 
002200 01  REG-BITACORA.                                                BITAREG 
002300     02 BITA-IP-ORIGEN          PIC X(15).                        BITAREG 
002400     02 BITA-FECHA-PETICION.                                      BITAREG 
002500        04 BITA-ANIO            PIC 9(04).                        BITAREG 
002600        04 BITA-MES             PIC 9(02).                        BITAREG 
002700        04 BITA-DIA             PIC 9(02).                        BITAREG 
002800        04 BITA-HORA            PIC 9(02).                        BITAREG 
002900        04 BITA-MINUTO          PIC 9(02).                        BITAREG 
003000        04 BITA-SEGUNDO         PIC 9(02).                        BITAREG 
003100     02 BITA-METODO             PIC X(08).                        BITAREG 
003200     02 BITA-RECURSO            PIC X(64).                        BITAREG 
003300     02 BITA-ESTADO-HTTP        PIC 9(03).                        BITAREG 
003400     02 BITA-TAMANO-RESP        PIC 9(10).                        BITAREG 
003500     02 BITA-REFERENCIA         PIC X(64).                        BITAREG 
003600     02 BITA-AGENTE-USUARIO     PIC X(128).                       BITAREG 
003700     02 BITA-DIA-SEMANA         PIC 9(01).                        BITAREG 
003800     02 BITA-NAVEGADOR          PIC X(08).                        BITAREG 
003900     02 FILLER                  PIC X(05).                        BITAREG 
004000*--> REDEFINE PARA PRUEBA RAPIDA DE DIA DE SEMANA HABIL/FIN       BITAREG 
004100 01  REG-BITACORA-R REDEFINES REG-BITACORA.                       BITAREG 
004200     02 FILLER                  PIC X(306).                       BITAREG 
004300     02 BITA-R-DIA-SEMANA       PIC 9(01).                        BITAREG 
004400        88 BITA-FIN-SEMANA              VALUE 6 7.                BITAREG 
004500        88 BITA-DIA-HABIL               VALUE 1 2 3 4 5.          BITAREG 
004600     02 FILLER                  PIC X(13).                        BITAREG 
