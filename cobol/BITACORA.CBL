000100******************************************************************BITACORA
000200* FECHA       : 11/05/1989                                       *BITACORA
000300* PROGRAMADOR : ERICK RAMIREZ (EDR)                              *BITACORA
000400* APLICACION  : BITACORA DE TRAFICO WEB                          *BITACORA
000500* PROGRAMA    : BITACORA                                         *BITACORA
000600* TIPO        : BATCH                                            *BITACORA
000700* DESCRIPCION : LEE LA BITACORA (ACCESS LOG) DEL SERVIDOR WEB,   *BITACORA
000800*             : DEPURA Y ENRIQUECE CADA RENGLON (DESCOMPONE LA   *BITACORA
000900*             : FECHA, CLASIFICA EL NAVEGADOR, DERIVA EL DIA DE  *BITACORA
001000*             : SEMANA), ACUMULA LAS METRICAS CLAVE Y LAS TABLAS *BITACORA
001100*             : DE REPORTE, Y PRODUCE EL REPORTE IMPRESO Y EL    *BITACORA
001200*             : ARCHIVO DEPURADO (PASO DE CARGA DEL ETL).        *BITACORA
001300* ARCHIVOS    : ACCESLOG=E , BITALIMP=S , BITARPT=S              *BITACORA
001400* ACCION (ES) : E=ENTRADA, S=SALIDA                              *BITACORA
001500* INSTALADO   : DD/MM/AAAA                                       *BITACORA
001600* BPM/RATIONAL: 241190                                           *BITACORA
001700* NOMBRE      : ANALISIS DE BITACORA DE TRAFICO WEB              *BITACORA
001800* DESCRIPCION : EXPLOTACION ESTADISTICA                          *BITACORA
001900******************************************************************BITACORA
002000* HISTORIAL DE CAMBIOS                                           *BITACORA
002100*  FECHA       PROG.  TICKET     DESCRIPCION                     *BITACORA
002200*  ----------  -----  ---------  ------------------------------- *BITACORA
002300*  11/05/1989  EDR    SOL-00090  CREACION DEL PROGRAMA, SOLO LEE *BITACORA
002400*             :                  LA BITACORA Y CUENTA RENGLONES  *BITACORA
002500*  02/02/1990  EDR    SOL-00103  SE AGREGA DESCOMPOSICION DE     *BITACORA
002600*             :                  FECHA Y VALIDACION DE RANGOS    *BITACORA
002700*  23/08/1991  EDR    SOL-00151  SE AGREGA CLASIFICACION DE      *BITACORA
002800*             :                  NAVEGADOR POR AGENTE DE USUARIO *BITACORA
002900*  14/01/1993  LCQ    SOL-00209  SE AGREGAN TABLAS DE PAGINAS,   *BITACORA
003000*             :                  FECHAS Y MAPA DE CALOR SEMANAL  *BITACORA
003100*  30/11/1994  LCQ    SOL-00266  SE AGREGA TABLA DE REFERENCIAS  *BITACORA
003200*             :                  Y DETECCION DE HOTLINKING       *BITACORA
003300*  18/07/1996  MRH    SOL-00318  SE AGREGA DISTRIBUCION DE       *BITACORA
003400*             :                  CODIGOS DE ESTADO HTTP          *BITACORA
003500*  19/01/1999  MRH    SOL-00399  REVISION Y2K. EL ANIO DE LA     *BITACORA
003600*             :                  PETICION SE MANEJA COMO PIC     *BITACORA
003700*             :                  9(04) DESDE EL ORIGEN; LA FECHA *BITACORA
003800*             :                  DE CORRIDA (WKS-FECHA-CORRIDA)  *BITACORA
003900*             :                  TAMBIEN SE AMPLIA A 4 DIGITOS   *BITACORA
004000*             :                  DE ANIO. SIN IMPACTO ADICIONAL. *BITACORA
004100*  09/03/2001  JPH    SOL-00455  SE AGREGA EL TOTAL DE DATOS     *BITACORA
004200*             :                  TRANSFERIDOS EN GIGABYTES       *BITACORA
004300*  22/10/2004  JPH    SOL-00512  SE CORRIGE CALCULO DEL DIA DE   *BITACORA
004400*             :                  SEMANA (ERA INCORRECTO EN ANOS  *BITACORA
004500*             :                  BISIESTOS); SE USA CONGRUENCIA  *BITACORA
004600*             :                  DE ZELLER COMPLETA              *BITACORA
004700******************************************************************BITACORA
004800 IDENTIFICATION DIVISION.                                         BITACORA
004900 PROGRAM-ID. BITACORA.                                            BITACORA
005000 AUTHOR. ERICK RAMIREZ.                                           BITACORA
005100 INSTALLATION. DEPARTAMENTO DE SISTEMAS.                          BITACORA
005200 DATE-WRITTEN. 05/11/1989.                                        BITACORA
005300 DATE-COMPILED.                                                   BITACORA
005400 SECURITY. USO INTERNO - CONFIDENCIAL.                            BITACORA
005500******************************************************************BITACORA
005600 ENVIRONMENT DIVISION.                                            BITACORA
005700 CONFIGURATION SECTION.                                           BITACORA
005800 SOURCE-COMPUTER. IBM-370.                                        BITACORA
005900 OBJECT-COMPUTER. IBM-370.                                        BITACORA
006000 SPECIAL-NAMES.                                                   BITACORA
006100     C01 IS TOP-OF-FORM                                           BITACORA
006200     CLASS CLASE-DIGITOS IS '0' THRU '9'                          BITACORA
006300     UPSI-0 IS WKS-SW-VERBOSE.                                    BITACORA
006400 INPUT-OUTPUT SECTION.                                            BITACORA
006500 FILE-CONTROL.                                                    BITACORA
006600     SELECT ACCESS-LOG ASSIGN TO ACCESLOG                         BITACORA
006700            ORGANIZATION  IS LINE SEQUENTIAL                      BITACORA
006800            FILE STATUS   IS FS-ACCESO.                           BITACORA
006900                                                                  BITACORA
007000     SELECT CLEAN-FILE ASSIGN TO BITALIMP                         BITACORA
007100            ORGANIZATION  IS SEQUENTIAL                           BITACORA
007200            FILE STATUS   IS FS-LIMPIO.                           BITACORA
007300                                                                  BITACORA
007400     SELECT REPORT-FILE ASSIGN TO BITARPT                         BITACORA
007500            ORGANIZATION  IS LINE SEQUENTIAL                      BITACORA
007600            FILE STATUS   IS FS-REPORTE.                          BITACORA
007700*                                                                 BITACORA
007800 DATA DIVISION.                                                   BITACORA
007900 FILE SECTION.                                                    BITACORA
008000******************************************************************BITACORA
008100*               DEFINICION DE ESTRUCTURA DE ARCHIVOS             *BITACORA
008200******************************************************************BITACORA
008300*   RENGLON CRUDO DE LA BITACORA DEL SERVIDOR WEB                 BITACORA
008400 FD  ACCESS-LOG.                                                  BITACORA
008500 01  REG-ACCESO                 PIC X(512).                       BITACORA
008600*   REGISTRO DEPURADO (PASO DE CARGA DEL ETL)                     BITACORA
008700 FD  CLEAN-FILE                                                   BITACORA
008800     RECORD CONTAINS 320 CHARACTERS.                              BITACORA
008900     COPY BITAREG.                                                BITACORA
009000*   RENGLON IMPRESO DEL REPORTE, 132 COLUMNAS                     BITACORA
009100 FD  REPORT-FILE.                                                 BITACORA
009200 01  REG-IMPRESION               PIC X(132).                      BITACORA
009300*                                                                 BITACORA
009400 WORKING-STORAGE SECTION.                                         BITACORA
009500******************************************************************BITACORA
009600*              RECURSOS DE STATUS DE ARCHIVOS                    *BITACORA
009700******************************************************************BITACORA
009800 01  WKS-FS-STATUS.                                               BITACORA
009900     02 FS-ACCESO                PIC 9(02) VALUE ZEROES.          BITACORA
010000     02 FS-LIMPIO                PIC 9(02) VALUE ZEROES.          BITACORA
010100     02 FS-REPORTE                PIC 9(02) VALUE ZEROES.         BITACORA
010200     02 FILLER                   PIC X(02) VALUE SPACES.          BITACORA
010300******************************************************************BITACORA
010400*              INDICADORES Y CONTADORES DE CONTROL               *BITACORA
010500******************************************************************BITACORA
010600 01  WKS-INDICADORES.                                             BITACORA
010700     02 WKS-FIN-ACCESO            PIC 9(01) VALUE 0.              BITACORA
010800        88 FIN-ACCESO                       VALUE 1.              BITACORA
010900     02 WKS-LINEA-VALIDA          PIC 9(01) VALUE 0.              BITACORA
011000        88 LINEA-VALIDA                     VALUE 1.              BITACORA
011100        88 LINEA-INVALIDA                   VALUE 0.              BITACORA
011200     02 WKS-ES-IMAGEN             PIC 9(01) VALUE 0.              BITACORA
011300        88 ES-IMAGEN                        VALUE 1.              BITACORA
011400     02 FILLER                    PIC 9(01) VALUE 0.              BITACORA
011500 01  WKS-PUNTADORES               COMP.                           BITACORA
011600     02 WKS-PTR                   PIC 9(04) VALUE 1.              BITACORA
011700     02 WKS-PTR2                  PIC 9(04) VALUE 1.              BITACORA
011800     02 WKS-LONGITUD-LINEA        PIC 9(04) VALUE 0.              BITACORA
011900     02 WKS-LONG-RUTA             PIC 9(04) VALUE 0.              BITACORA
012000     02 WKS-I                     PIC 9(04) VALUE 0.              BITACORA
012100     02 WKS-J                     PIC 9(04) VALUE 0.              BITACORA
012200     02 WKS-K                     PIC 9(04) VALUE 0.              BITACORA
012300     02 WKS-CNT-TEMP              PIC 9(04) VALUE 0.              BITACORA
012400     02 WKS-POS                   PIC 9(04) VALUE 0.              BITACORA
012500     02 FILLER                    PIC 9(04) VALUE 0.              BITACORA
012600******************************************************************BITACORA
012700*              AREA DE PARTICION DE LA LINEA CRUDA               *BITACORA
012800******************************************************************BITACORA
012900 01  WKS-TOKENS.                                                  BITACORA
013000     02 WKS-TOK-IP                PIC X(20) VALUE SPACES.         BITACORA
013100     02 WKS-TOK-USUARIO1          PIC X(10) VALUE SPACES.         BITACORA
013200     02 WKS-TOK-USUARIO2          PIC X(10) VALUE SPACES.         BITACORA
013300     02 WKS-TOK-CORCHETE          PIC X(40) VALUE SPACES.         BITACORA
013400     02 WKS-TOK-BLANDO            PIC X(40) VALUE SPACES.         BITACORA
013500     02 WKS-TOK-PETICION          PIC X(80) VALUE SPACES.         BITACORA
013600     02 WKS-TOK-METODO            PIC X(10) VALUE SPACES.         BITACORA
013700     02 WKS-TOK-RUTA              PIC X(70) VALUE SPACES.         BITACORA
013800     02 WKS-TOK-PROTO             PIC X(10) VALUE SPACES.         BITACORA
013900     02 WKS-TOK-ESTADO            PIC X(06) VALUE SPACES.         BITACORA
014000     02 WKS-TOK-TAMANO            PIC X(12) VALUE SPACES.         BITACORA
014100     02 WKS-TOK-REFERENCIA        PIC X(70) VALUE SPACES.         BITACORA
014200     02 WKS-TOK-AGENTE            PIC X(140) VALUE SPACES.        BITACORA
014300     02 WKS-RECURSO-MAYUS         PIC X(70) VALUE SPACES.         BITACORA
014400     02 WKS-AGENTE-MAYUS          PIC X(140) VALUE SPACES.        BITACORA
014500     02 FILLER                    PIC X(10) VALUE SPACES.         BITACORA
014600 01  WKS-FECHA-TEXTO.                                             BITACORA
014700     02 WKS-FT-DIA                PIC X(02).                      BITACORA
014800     02 FILLER                    PIC X(01).                      BITACORA
014900     02 WKS-FT-MES                PIC X(03).                      BITACORA
015000     02 FILLER                    PIC X(01).                      BITACORA
015100     02 WKS-FT-ANIO               PIC X(04).                      BITACORA
015200     02 FILLER                    PIC X(01).                      BITACORA
015300     02 WKS-FT-HORA               PIC X(02).                      BITACORA
015400     02 FILLER                    PIC X(01).                      BITACORA
015500     02 WKS-FT-MINUTO             PIC X(02).                      BITACORA
015600     02 FILLER                    PIC X(01).                      BITACORA
015700     02 WKS-FT-SEGUNDO            PIC X(02).                      BITACORA
015800******************************************************************BITACORA
015900*      TABLA DE ABREVIATURAS DE MES (INGLES, TAL COMO VIENE      *BITACORA
016000*      EN LA BITACORA); EL MISMO TRUCO DE TABLA-DIAS/F           *BITACORA
016100******************************************************************BITACORA
016200 01  TABLA-MESES.                                                 BITACORA
016300     02 FILLER    PIC X(36) VALUE                                 BITACORA
016400        'JANFEBMARAPRMAYJUNJULAUGSEPOCTNOVDEC'.                   BITACORA
016500 01  F-MESES REDEFINES TABLA-MESES.                               BITACORA
016600     02 MES-ABREV                PIC X(03) OCCURS 12 TIMES.       BITACORA
016700******************************************************************BITACORA
016800*      TABLA DE MAPEO CONGRUENCIA DE ZELLER (0=SABADO..6=VIERNES *BITACORA
016900*      A 1=LUNES..7=DOMINGO)                                     *BITACORA
017000******************************************************************BITACORA
017100 01  TABLA-ZELLER.                                                BITACORA
017200     02 FILLER    PIC X(07) VALUE '6712345'.                      BITACORA
017300 01  F-ZELLER REDEFINES TABLA-ZELLER.                             BITACORA
017400     02 ZELLER-DIA                PIC 9(01) OCCURS 7 TIMES.       BITACORA
017500******************************************************************BITACORA
017600*      FECHA DE CORRIDA, ACEPTADA DE SYSIN PARA EL ENCABEZADO    *BITACORA
017700******************************************************************BITACORA
017800 77  WKS-FECHA-CORRIDA            PIC 9(08) VALUE ZEROES.         BITACORA
017900 77  WKS-FECHA-CORRIDA-R REDEFINES WKS-FECHA-CORRIDA.             BITACORA
018000     02 WKS-FC-ANIO               PIC 9(04).                      BITACORA
018100     02 WKS-FC-MES                PIC 9(02).                      BITACORA
018200     02 WKS-FC-DIA                PIC 9(02).                      BITACORA
018300******************************************************************BITACORA
018400*      VARIABLES DE LA CONGRUENCIA DE ZELLER                     *BITACORA
018500******************************************************************BITACORA
018600 01  WKS-ZELLER                   COMP.                           BITACORA
018700     02 WKS-Z-MES                 PIC 9(02) VALUE 0.              BITACORA
018800     02 WKS-Z-ANIO                PIC 9(04) VALUE 0.              BITACORA
018900     02 WKS-Z-K                   PIC 9(02) VALUE 0.              BITACORA
019000     02 WKS-Z-J                   PIC 9(02) VALUE 0.              BITACORA
019100     02 WKS-Z-T1                  PIC 9(04) VALUE 0.              BITACORA
019200     02 WKS-Z-T2                  PIC 9(04) VALUE 0.              BITACORA
019300     02 WKS-Z-T3                  PIC 9(04) VALUE 0.              BITACORA
019400     02 WKS-Z-TERMINO             PIC 9(06) VALUE 0.              BITACORA
019500     02 WKS-Z-H                   PIC 9(01) VALUE 0.              BITACORA
019600     02 FILLER                    PIC 9(04) VALUE 0.              BITACORA
019700******************************************************************BITACORA
019800*      TABLA DE EXTENSIONES DE IMAGEN (HOTLINKING)               *BITACORA
019900******************************************************************BITACORA
020000 01  WKS-EXTENSIONES.                                             BITACORA
020100     02 TBL-EXT OCCURS 7 TIMES.                                   BITACORA
020200        04 TBL-EXT-VALOR          PIC X(05) VALUE SPACES.         BITACORA
020300        04 TBL-EXT-LONG           PIC 9(02) COMP VALUE 0.         BITACORA
020400     02 FILLER                    PIC X(01) VALUE SPACE.          BITACORA
020500******************************************************************BITACORA
020600*      METRICAS CLAVE (ACUMULADORES DE TODO EL ARCHIVO)          *BITACORA
020700******************************************************************BITACORA
020800 01  WKS-METRICAS.                                                BITACORA
020900     02 WKS-TOTAL-REQUESTS        PIC 9(09) COMP VALUE 0.         BITACORA
021000     02 WKS-RECHAZADOS            PIC 9(09) COMP VALUE 0.         BITACORA
021100     02 WKS-VISITANTES-UNICOS     PIC 9(09) COMP VALUE 0.         BITACORA
021200     02 WKS-ERROR-REQUESTS        PIC 9(09) COMP VALUE 0.         BITACORA
021300     02 WKS-TOTAL-BYTES           PIC S9(15) COMP-3 VALUE 0.      BITACORA
021400     02 WKS-ERROR-RATE-PCT        PIC 9(03)V99 VALUE 0.           BITACORA
021500     02 WKS-TOTAL-DATA-GB         PIC 9(09)V99 VALUE 0.           BITACORA
021600     02 FILLER                    PIC X(04) VALUE SPACES.         BITACORA
021700******************************************************************BITACORA
021800*      TABLA DE VISITANTES UNICOS (DIRECCION IP)                 *BITACORA
021900******************************************************************BITACORA
022000 01  WKS-TABLA-IP.                                                BITACORA
022100     02 TBL-IP OCCURS 3000 TIMES INDEXED BY IDX-IP.               BITACORA
022200        04 TBL-IP-VALOR           PIC X(15) VALUE SPACES.         BITACORA
022300     02 FILLER                    PIC X(01) VALUE SPACE.          BITACORA
022400 77  WKS-TOTAL-IP                 PIC 9(04) COMP VALUE 0.         BITACORA
022500******************************************************************BITACORA
022600*      TABLA DE TRAFICO POR HORA DEL DIA (00-23)                 *BITACORA
022700******************************************************************BITACORA
022800 01  WKS-TABLA-HORA.                                              BITACORA
022900     02 TBL-HORA-CNT              PIC 9(09) COMP                  BITACORA
023000                                   OCCURS 24 TIMES.               BITACORA
023100     02 FILLER                    PIC X(01) VALUE SPACE.          BITACORA
023200******************************************************************BITACORA
023300*      TABLA DE PAGINAS VISITADAS                                *BITACORA
023400******************************************************************BITACORA
023500 01  WKS-TABLA-PAGINA.                                            BITACORA
023600     02 TBL-PAGINA OCCURS 500 TIMES INDEXED BY IDX-PAGINA.        BITACORA
023700        04 TBL-PAGINA-CLAVE       PIC X(64) VALUE SPACES.         BITACORA
023800        04 TBL-PAGINA-CNT         PIC 9(09) COMP VALUE 0.         BITACORA
023900     02 FILLER                    PIC X(01) VALUE SPACE.          BITACORA
024000 77  WKS-TOTAL-PAGINAS            PIC 9(04) COMP VALUE 0.         BITACORA
024100******************************************************************BITACORA
024200*      TABLA DE PAGINAS CON ERROR 404                            *BITACORA
024300******************************************************************BITACORA
024400 01  WKS-TABLA-PAG404.                                            BITACORA
024500     02 TBL-PAG404 OCCURS 500 TIMES INDEXED BY IDX-PAG404.        BITACORA
024600        04 TBL-PAG404-CLAVE       PIC X(64) VALUE SPACES.         BITACORA
024700        04 TBL-PAG404-CNT         PIC 9(09) COMP VALUE 0.         BITACORA
024800     02 FILLER                    PIC X(01) VALUE SPACE.          BITACORA
024900 77  WKS-TOTAL-PAG404             PIC 9(04) COMP VALUE 0.         BITACORA
025000******************************************************************BITACORA
025100*      TABLA DE TENDENCIA DIARIA (FECHA AAAAMMDD)                *BITACORA
025200******************************************************************BITACORA
025300 01  WKS-TABLA-FECHA.                                             BITACORA
025400     02 TBL-FECHA OCCURS 400 TIMES INDEXED BY IDX-FECHA.          BITACORA
025500        04 TBL-FECHA-CLAVE        PIC 9(08) VALUE 0.              BITACORA
025600        04 TBL-FECHA-CNT          PIC 9(09) COMP VALUE 0.         BITACORA
025700     02 FILLER                    PIC X(01) VALUE SPACE.          BITACORA
025800 77  WKS-TOTAL-FECHAS             PIC 9(04) COMP VALUE 0.         BITACORA
025900******************************************************************BITACORA
026000*      MAPA DE CALOR SEMANAL, 7 DIAS X 24 HORAS                  *BITACORA
026100******************************************************************BITACORA
026200 01  WKS-MAPA-SEMANA.                                             BITACORA
026300     02 TBL-MAPA-DIA OCCURS 7 TIMES.                              BITACORA
026400        04 TBL-MAPA-HORA          PIC 9(09) COMP                  BITACORA
026500                                   OCCURS 24 TIMES.               BITACORA
026600     02 FILLER                    PIC X(01) VALUE SPACE.          BITACORA
026700 01  WKS-MAPA-PLANO REDEFINES WKS-MAPA-SEMANA.                    BITACORA
026800     02 TBL-MAPA-CELDA            PIC 9(09) COMP                  BITACORA
026900                                   OCCURS 168 TIMES.              BITACORA
027000******************************************************************BITACORA
027100*      TABLA DE DISTRIBUCION DE NAVEGADORES (CATALOGO FIJO)      *BITACORA
027200******************************************************************BITACORA
027300 01  WKS-TABLA-NAVEGADOR.                                         BITACORA
027400     02 TBL-NAVEGADOR OCCURS 6 TIMES.                             BITACORA
027500        04 TBL-NAV-CLAVE          PIC X(08) VALUE SPACES.         BITACORA
027600        04 TBL-NAV-CNT            PIC 9(09) COMP VALUE 0.         BITACORA
027700     02 FILLER                    PIC X(01) VALUE SPACE.          BITACORA
027800******************************************************************BITACORA
027900*      TABLA DE REFERENCIADORES (EXCLUYE EL VALOR '-')           *BITACORA
028000******************************************************************BITACORA
028100 01  WKS-TABLA-REFERENCIA.                                        BITACORA
028200     02 TBL-REF OCCURS 500 TIMES INDEXED BY IDX-REF.              BITACORA
028300        04 TBL-REF-CLAVE          PIC X(64) VALUE SPACES.         BITACORA
028400        04 TBL-REF-CNT            PIC 9(09) COMP VALUE 0.         BITACORA
028500     02 FILLER                    PIC X(01) VALUE SPACE.          BITACORA
028600 77  WKS-TOTAL-REF                PIC 9(04) COMP VALUE 0.         BITACORA
028700******************************************************************BITACORA
028800*      TABLA DE POSIBLE HOTLINKING DE IMAGENES                  * BITACORA
028900******************************************************************BITACORA
029000 01  WKS-TABLA-HOTLINK.                                           BITACORA
029100     02 TBL-HOT OCCURS 200 TIMES INDEXED BY IDX-HOT.              BITACORA
029200        04 TBL-HOT-CLAVE          PIC X(64) VALUE SPACES.         BITACORA
029300        04 TBL-HOT-CNT            PIC 9(09) COMP VALUE 0.         BITACORA
029400     02 FILLER                    PIC X(01) VALUE SPACE.          BITACORA
029500 77  WKS-TOTAL-HOT                PIC 9(04) COMP VALUE 0.         BITACORA
029600 77  WKS-HOT-IMAGENES             PIC 9(09) COMP VALUE 0.         BITACORA
029700******************************************************************BITACORA
029800*      TABLA DE DISTRIBUCION DE CODIGOS DE ESTADO HTTP           *BITACORA
029900******************************************************************BITACORA
030000 01  WKS-TABLA-ESTADO.                                            BITACORA
030100     02 TBL-EST OCCURS 50 TIMES INDEXED BY IDX-EST.               BITACORA
030200        04 TBL-EST-CLAVE          PIC 9(03) VALUE 0.              BITACORA
030300        04 TBL-EST-CNT            PIC 9(09) COMP VALUE 0.         BITACORA
030400     02 FILLER                    PIC X(01) VALUE SPACE.          BITACORA
030500 77  WKS-TOTAL-EST                PIC 9(04) COMP VALUE 0.         BITACORA
030600******************************************************************BITACORA
030700*      BANDERAS DE "YA IMPRESO" PARA LA SELECCION DE TOP-N       *BITACORA
030800******************************************************************BITACORA
030900 01  WKS-USADOS.                                                  BITACORA
031000     02 TBL-USADO                 PIC 9(01) COMP                  BITACORA
031100                                   OCCURS 500 TIMES.              BITACORA
031200     02 FILLER                    PIC X(01) VALUE SPACE.          BITACORA
031300 01  WKS-MEJOR                    COMP.                           BITACORA
031400     02 WKS-MEJOR-CNT              PIC 9(09) VALUE 0.             BITACORA
031500     02 WKS-MEJOR-IDX              PIC 9(04) VALUE 0.             BITACORA
031600     02 FILLER                    PIC 9(04) VALUE 0.              BITACORA
031700******************************************************************BITACORA
031800*      RENGLON DE DETALLE DEL REPORTE (132 COLUMNAS)             *BITACORA
031900******************************************************************BITACORA
032000 01  WKS-LINEA-RPT.                                               BITACORA
032100     02 RPT-ETIQUETA              PIC X(64) VALUE SPACES.         BITACORA
032200     02 FILLER                    PIC X(02) VALUE SPACES.         BITACORA
032300     02 RPT-CONTADOR               PIC Z(8)9.                     BITACORA
032400     02 FILLER                    PIC X(57) VALUE SPACES.         BITACORA
032500 01  WKS-LINEA-MAPA REDEFINES WKS-LINEA-RPT.                      BITACORA
032600     02 MAPA-ETIQUETA              PIC X(08).                     BITACORA
032700     02 FILLER                    PIC X(02).                      BITACORA
032800     02 MAPA-CONTADOR              PIC ZZZZ9 OCCURS 24 TIMES.     BITACORA
032900     02 FILLER                    PIC X(02).                      BITACORA
033000 77  WKS-TITULO                   PIC X(60) VALUE SPACES.         BITACORA
033100 77  WKS-GUIONES                  PIC X(80) VALUE ALL '-'.        BITACORA
033200 77  WKS-MASCARA                  PIC Z,ZZZ,ZZZ,ZZ9 VALUE ZEROES. BITACORA
033300******************************************************************BITACORA
033400 PROCEDURE DIVISION.                                              BITACORA
033500******************************************************************BITACORA
033600*               S E C C I O N    P R I N C I P A L                BITACORA
033700******************************************************************BITACORA
033800 1000-MAIN.                                                       BITACORA
033900     PERFORM 1100-ABRIR-ARCHIVOS   THRU 1100-ABRIR-ARCHIVOS-EXIT  BITACORA
034000     PERFORM 1200-INICIALIZA-TABLAS                               BITACORA
034100          THRU 1200-INICIALIZA-TABLAS-EXIT                        BITACORA
034200     PERFORM 2000-LEE-ACCESO       THRU 2000-LEE-ACCESO-EXIT      BITACORA
034300          UNTIL FIN-ACCESO                                        BITACORA
034400     IF WKS-TOTAL-REQUESTS = 0                                    BITACORA
034500        DISPLAY '>>> NO SE ENCONTRARON RENGLONES VALIDOS EN LA'   BITACORA
034600        DISPLAY '    BITACORA, NO SE GENERAN ANALISIS <<<'        BITACORA
034700            UPON CONSOLE                                          BITACORA
034800        MOVE 91 TO RETURN-CODE                                    BITACORA
034900     ELSE                                                         BITACORA
035000        PERFORM 7000-CALCULA-METRICAS                             BITACORA
035100             THRU 7000-CALCULA-METRICAS-EXIT                      BITACORA
035200        PERFORM 8000-ENCABEZADO     THRU 8000-ENCABEZADO-EXIT     BITACORA
035300        PERFORM 8010-SEC-METRICAS-CLAVE                           BITACORA
035400             THRU 8010-SEC-METRICAS-CLAVE-EXIT                    BITACORA
035500        PERFORM 8020-SEC-TRAFICO-HORA                             BITACORA
035600             THRU 8020-SEC-TRAFICO-HORA-EXIT                      BITACORA
035700        PERFORM 8030-SEC-TOP-PAGINAS                              BITACORA
035800             THRU 8030-SEC-TOP-PAGINAS-EXIT                       BITACORA
035900        PERFORM 8040-SEC-TENDENCIA-DIARIA                         BITACORA
036000             THRU 8040-SEC-TENDENCIA-DIARIA-EXIT                  BITACORA
036100        PERFORM 8050-SEC-TOP-404                                  BITACORA
036200             THRU 8050-SEC-TOP-404-EXIT                           BITACORA
036300        PERFORM 8060-SEC-MAPA-SEMANA                              BITACORA
036400             THRU 8060-SEC-MAPA-SEMANA-EXIT                       BITACORA
036500        PERFORM 8070-SEC-NAVEGADORES                              BITACORA
036600             THRU 8070-SEC-NAVEGADORES-EXIT                       BITACORA
036700        PERFORM 8080-SEC-TOP-REFERENCIAS                          BITACORA
036800             THRU 8080-SEC-TOP-REFERENCIAS-EXIT                   BITACORA
036900        PERFORM 8090-SEC-HOTLINK                                  BITACORA
037000             THRU 8090-SEC-HOTLINK-EXIT                           BITACORA
037100        PERFORM 8100-SEC-ESTADOS                                  BITACORA
037200             THRU 8100-SEC-ESTADOS-EXIT                           BITACORA
037300     END-IF                                                       BITACORA
037400     PERFORM 9000-FIN-PROCESO      THRU 9000-FIN-PROCESO-EXIT     BITACORA
037500     STOP RUN.                                                    BITACORA
037600 1000-MAIN-EXIT. EXIT.                                            BITACORA
037700                                                                  BITACORA
037800 1100-ABRIR-ARCHIVOS.                                             BITACORA
037900     ACCEPT WKS-FECHA-CORRIDA FROM SYSIN                          BITACORA
038000     OPEN INPUT  ACCESS-LOG                                       BITACORA
038100          OUTPUT CLEAN-FILE                                       BITACORA
038200          OUTPUT REPORT-FILE                                      BITACORA
038300     IF FS-ACCESO NOT = 0                                         BITACORA
038400        DISPLAY '>>> ERROR AL ABRIR ACCESLOG, STATUS: '           BITACORA
038500                FS-ACCESO UPON CONSOLE                            BITACORA
038600        MOVE 91 TO RETURN-CODE                                    BITACORA
038700        STOP RUN                                                  BITACORA
038800     END-IF                                                       BITACORA
038900     IF FS-LIMPIO NOT = 0                                         BITACORA
039000        DISPLAY '>>> ERROR AL ABRIR BITALIMP, STATUS: '           BITACORA
039100                FS-LIMPIO UPON CONSOLE                            BITACORA
039200        MOVE 91 TO RETURN-CODE                                    BITACORA
039300        STOP RUN                                                  BITACORA
039400     END-IF                                                       BITACORA
039500     IF FS-REPORTE NOT = 0                                        BITACORA
039600        DISPLAY '>>> ERROR AL ABRIR BITARPT, STATUS: '            BITACORA
039700                FS-REPORTE UPON CONSOLE                           BITACORA
039800        MOVE 91 TO RETURN-CODE                                    BITACORA
039900        STOP RUN                                                  BITACORA
040000     END-IF.                                                      BITACORA
040100 1100-ABRIR-ARCHIVOS-EXIT. EXIT.                                  BITACORA
040200                                                                  BITACORA
040300 1200-INICIALIZA-TABLAS.                                          BITACORA
040400     MOVE 'CHROME'  TO TBL-NAV-CLAVE (1)                          BITACORA
040500     MOVE 'FIREFOX' TO TBL-NAV-CLAVE (2)                          BITACORA
040600     MOVE 'SAFARI'  TO TBL-NAV-CLAVE (3)                          BITACORA
040700     MOVE 'EDGE'    TO TBL-NAV-CLAVE (4)                          BITACORA
040800     MOVE 'BOT'     TO TBL-NAV-CLAVE (5)                          BITACORA
040900     MOVE 'OTHER'   TO TBL-NAV-CLAVE (6)                          BITACORA
041000     MOVE '.PNG'    TO TBL-EXT-VALOR (1)                          BITACORA
041100     MOVE 4         TO TBL-EXT-LONG  (1)                          BITACORA
041200     MOVE '.JPG'    TO TBL-EXT-VALOR (2)                          BITACORA
041300     MOVE 4         TO TBL-EXT-LONG  (2)                          BITACORA
041400     MOVE '.JPEG'   TO TBL-EXT-VALOR (3)                          BITACORA
041500     MOVE 5         TO TBL-EXT-LONG  (3)                          BITACORA
041600     MOVE '.GIF'    TO TBL-EXT-VALOR (4)                          BITACORA
041700     MOVE 4         TO TBL-EXT-LONG  (4)                          BITACORA
041800     MOVE '.SVG'    TO TBL-EXT-VALOR (5)                          BITACORA
041900     MOVE 4         TO TBL-EXT-LONG  (5)                          BITACORA
042000     MOVE '.ICO'    TO TBL-EXT-VALOR (6)                          BITACORA
042100     MOVE 4         TO TBL-EXT-LONG  (6)                          BITACORA
042200     MOVE '.WEBP'   TO TBL-EXT-VALOR (7)                          BITACORA
042300     MOVE 5         TO TBL-EXT-LONG  (7).                         BITACORA
042400 1200-INICIALIZA-TABLAS-EXIT. EXIT.                               BITACORA
042500******************************************************************BITACORA
042600*          L E C T U R A   Y   A N A L I S I S   (EXTRACT)       *BITACORA
042700******************************************************************BITACORA
042800 2000-LEE-ACCESO.                                                 BITACORA
042900     READ ACCESS-LOG                                              BITACORA
043000        AT END                                                    BITACORA
043100           SET FIN-ACCESO TO TRUE                                 BITACORA
043200        NOT AT END                                                BITACORA
043300           SET LINEA-VALIDA TO TRUE                               BITACORA
043400           PERFORM 2050-CALCULA-LONGITUD                          BITACORA
043500                THRU 2050-CALCULA-LONGITUD-EXIT                   BITACORA
043600           PERFORM 2100-PARTE-LINEA                               BITACORA
043700                THRU 2100-PARTE-LINEA-EXIT                        BITACORA
043800           PERFORM 2200-VALIDA-ENCABEZADO                         BITACORA
043900                THRU 2200-VALIDA-ENCABEZADO-EXIT                  BITACORA
044000           IF LINEA-VALIDA                                        BITACORA
044100              PERFORM 2300-DESCOMPONE-FECHA                       BITACORA
044200                   THRU 2300-DESCOMPONE-FECHA-EXIT                BITACORA
044300           END-IF                                                 BITACORA
044400           IF LINEA-VALIDA                                        BITACORA
044500              PERFORM 2400-DEPURA-CAMPOS                          BITACORA
044600                   THRU 2400-DEPURA-CAMPOS-EXIT                   BITACORA
044700              PERFORM 2500-CALCULA-DIA-SEMANA                     BITACORA
044800                   THRU 2500-CALCULA-DIA-SEMANA-EXIT              BITACORA
044900              PERFORM 2600-CLASIFICA-NAVEGADOR                    BITACORA
045000                   THRU 2600-CLASIFICA-NAVEGADOR-EXIT             BITACORA
045100              PERFORM 2700-ACUMULA-METRICAS                       BITACORA
045200                   THRU 2700-ACUMULA-METRICAS-EXIT                BITACORA
045300              PERFORM 2800-ACUMULA-REPORTES                       BITACORA
045400                   THRU 2800-ACUMULA-REPORTES-EXIT                BITACORA
045500              PERFORM 2900-ESCRIBE-LIMPIO                         BITACORA
045600                   THRU 2900-ESCRIBE-LIMPIO-EXIT                  BITACORA
045700           ELSE                                                   BITACORA
045800              ADD 1 TO WKS-RECHAZADOS                             BITACORA
045900           END-IF                                                 BITACORA
046000     END-READ.                                                    BITACORA
046100 2000-LEE-ACCESO-EXIT. EXIT.                                      BITACORA
046200                                                                  BITACORA
046300 2050-CALCULA-LONGITUD.                                           BITACORA
046400*--> BUSQUEDA HACIA ATRAS DEL ULTIMO CARACTER NO BLANCO           BITACORA
046500     PERFORM 2051-RETROCEDE                                       BITACORA
046600          VARYING WKS-I FROM 512 BY -1                            BITACORA
046700          UNTIL WKS-I < 1                                         BITACORA
046800             OR REG-ACCESO (WKS-I:1) NOT = SPACE                  BITACORA
046900     MOVE WKS-I TO WKS-LONGITUD-LINEA.                            BITACORA
047000 2050-CALCULA-LONGITUD-EXIT. EXIT.                                BITACORA
047100                                                                  BITACORA
047200 2051-RETROCEDE.                                                  BITACORA
047300     CONTINUE.                                                    BITACORA
047400 2051-RETROCEDE-EXIT. EXIT.                                       BITACORA
047500                                                                  BITACORA
047600 2100-PARTE-LINEA.                                                BITACORA
047700     MOVE SPACES TO WKS-TOK-IP WKS-TOK-USUARIO1 WKS-TOK-USUARIO2  BITACORA
047800                    WKS-TOK-CORCHETE WKS-TOK-BLANDO               BITACORA
047900                    WKS-TOK-PETICION WKS-TOK-METODO WKS-TOK-RUTA  BITACORA
048000                    WKS-TOK-PROTO WKS-TOK-REFERENCIA              BITACORA
048100                    WKS-TOK-AGENTE                                BITACORA
048200     MOVE '-' TO WKS-TOK-ESTADO                                   BITACORA
048300     MOVE '-' TO WKS-TOK-TAMANO                                   BITACORA
048400     MOVE 1 TO WKS-PTR                                            BITACORA
048500     UNSTRING REG-ACCESO DELIMITED BY SPACE                       BITACORA
048600          INTO WKS-TOK-IP                                         BITACORA
048700          POINTER WKS-PTR                                         BITACORA
048800     UNSTRING REG-ACCESO DELIMITED BY SPACE                       BITACORA
048900          INTO WKS-TOK-USUARIO1                                   BITACORA
049000          POINTER WKS-PTR                                         BITACORA
049100     UNSTRING REG-ACCESO DELIMITED BY SPACE                       BITACORA
049200          INTO WKS-TOK-USUARIO2                                   BITACORA
049300          POINTER WKS-PTR                                         BITACORA
049400     UNSTRING REG-ACCESO DELIMITED BY ']'                         BITACORA
049500          INTO WKS-TOK-CORCHETE                                   BITACORA
049600          POINTER WKS-PTR                                         BITACORA
049700     IF WKS-TOK-CORCHETE (1:1) = '['                              BITACORA
049800        MOVE WKS-TOK-CORCHETE (2:20) TO WKS-FECHA-TEXTO           BITACORA
049900     ELSE                                                         BITACORA
050000        MOVE SPACES TO WKS-FECHA-TEXTO                            BITACORA
050100     END-IF                                                       BITACORA
050200     UNSTRING REG-ACCESO DELIMITED BY '"'                         BITACORA
050300          INTO WKS-TOK-BLANDO                                     BITACORA
050400          POINTER WKS-PTR                                         BITACORA
050500     UNSTRING REG-ACCESO DELIMITED BY '"'                         BITACORA
050600          INTO WKS-TOK-PETICION                                   BITACORA
050700          POINTER WKS-PTR                                         BITACORA
050800     MOVE 1 TO WKS-PTR2                                           BITACORA
050900     UNSTRING WKS-TOK-PETICION DELIMITED BY SPACE                 BITACORA
051000          INTO WKS-TOK-METODO                                     BITACORA
051100          POINTER WKS-PTR2                                        BITACORA
051200     UNSTRING WKS-TOK-PETICION DELIMITED BY SPACE                 BITACORA
051300          INTO WKS-TOK-RUTA                                       BITACORA
051400          POINTER WKS-PTR2                                        BITACORA
051500     UNSTRING WKS-TOK-PETICION DELIMITED BY SPACE                 BITACORA
051600          INTO WKS-TOK-PROTO                                      BITACORA
051700          POINTER WKS-PTR2                                        BITACORA
051800     UNSTRING REG-ACCESO DELIMITED BY SPACE                       BITACORA
051900          INTO WKS-TOK-BLANDO                                     BITACORA
052000          POINTER WKS-PTR                                         BITACORA
052100     UNSTRING REG-ACCESO DELIMITED BY SPACE                       BITACORA
052200          INTO WKS-TOK-ESTADO                                     BITACORA
052300          POINTER WKS-PTR                                         BITACORA
052400     UNSTRING REG-ACCESO DELIMITED BY SPACE                       BITACORA
052500          INTO WKS-TOK-TAMANO                                     BITACORA
052600          POINTER WKS-PTR                                         BITACORA
052700     IF WKS-PTR NOT > WKS-LONGITUD-LINEA                          BITACORA
052800        UNSTRING REG-ACCESO DELIMITED BY '"'                      BITACORA
052900             INTO WKS-TOK-BLANDO                                  BITACORA
053000             POINTER WKS-PTR                                      BITACORA
053100        UNSTRING REG-ACCESO DELIMITED BY '"'                      BITACORA
053200             INTO WKS-TOK-REFERENCIA                              BITACORA
053300             POINTER WKS-PTR                                      BITACORA
053400        UNSTRING REG-ACCESO DELIMITED BY '"'                      BITACORA
053500             INTO WKS-TOK-BLANDO                                  BITACORA
053600             POINTER WKS-PTR                                      BITACORA
053700        UNSTRING REG-ACCESO DELIMITED BY '"'                      BITACORA
053800             INTO WKS-TOK-AGENTE                                  BITACORA
053900             POINTER WKS-PTR                                      BITACORA
054000     ELSE                                                         BITACORA
054100        MOVE '-'    TO WKS-TOK-REFERENCIA                         BITACORA
054200        MOVE SPACES TO WKS-TOK-AGENTE                             BITACORA
054300     END-IF.                                                      BITACORA
054400 2100-PARTE-LINEA-EXIT. EXIT.                                     BITACORA
054500                                                                  BITACORA
054600 2200-VALIDA-ENCABEZADO.                                          BITACORA
054700     IF WKS-TOK-IP = SPACES                                       BITACORA
054800        SET LINEA-INVALIDA TO TRUE                                BITACORA
054900     END-IF                                                       BITACORA
055000     IF WKS-TOK-METODO = SPACES OR WKS-TOK-RUTA = SPACES          BITACORA
055100        SET LINEA-INVALIDA TO TRUE                                BITACORA
055200     END-IF                                                       BITACORA
055300     IF WKS-FT-DIA = SPACES OR WKS-FT-MES = SPACES                BITACORA
055400                      OR WKS-FT-ANIO = SPACES                     BITACORA
055500        SET LINEA-INVALIDA TO TRUE                                BITACORA
055600     END-IF                                                       BITACORA
055700     IF WKS-TOK-ESTADO (4:3) NOT = SPACES                         BITACORA
055800        SET LINEA-INVALIDA TO TRUE                                BITACORA
055900     END-IF                                                       BITACORA
056000     IF WKS-TOK-ESTADO (1:3) NOT NUMERIC                          BITACORA
056100        SET LINEA-INVALIDA TO TRUE                                BITACORA
056200     END-IF                                                       BITACORA
056300     IF WKS-TOK-TAMANO NOT = '-'                                  BITACORA
056400        IF WKS-TOK-TAMANO NOT NUMERIC                             BITACORA
056500           SET LINEA-INVALIDA TO TRUE                             BITACORA
056600        END-IF                                                    BITACORA
056700     END-IF.                                                      BITACORA
056800 2200-VALIDA-ENCABEZADO-EXIT. EXIT.                               BITACORA
056900******************************************************************BITACORA
057000*          D E S C O M P O S I C I O N   D E   F E C H A         *BITACORA
057100******************************************************************BITACORA
057200 2300-DESCOMPONE-FECHA.                                           BITACORA
057300     MOVE WKS-FT-MES TO WKS-AGENTE-MAYUS (1:3)                    BITACORA
057400     INSPECT WKS-AGENTE-MAYUS (1:3) CONVERTING                    BITACORA
057500          'abcdefghijklmnopqrstuvwxyz' TO                         BITACORA
057600          'ABCDEFGHIJKLMNOPQRSTUVWXYZ'                            BITACORA
057700     MOVE 0 TO WKS-I                                              BITACORA
057800     PERFORM 2310-BUSCA-MES                                       BITACORA
057900          VARYING WKS-J FROM 1 BY 1                               BITACORA
058000          UNTIL WKS-J > 12 OR WKS-I NOT = 0                       BITACORA
058100     IF WKS-I = 0 OR WKS-FT-DIA NOT NUMERIC                       BITACORA
058200                   OR WKS-FT-ANIO NOT NUMERIC                     BITACORA
058300                   OR WKS-FT-HORA NOT NUMERIC                     BITACORA
058400                   OR WKS-FT-MINUTO NOT NUMERIC                   BITACORA
058500                   OR WKS-FT-SEGUNDO NOT NUMERIC                  BITACORA
058600        SET LINEA-INVALIDA TO TRUE                                BITACORA
058700     ELSE                                                         BITACORA
058800        MOVE WKS-FT-ANIO     TO BITA-ANIO                         BITACORA
058900        MOVE WKS-I           TO BITA-MES                          BITACORA
059000        MOVE WKS-FT-DIA      TO BITA-DIA                          BITACORA
059100        MOVE WKS-FT-HORA     TO BITA-HORA                         BITACORA
059200        MOVE WKS-FT-MINUTO   TO BITA-MINUTO                       BITACORA
059300        MOVE WKS-FT-SEGUNDO  TO BITA-SEGUNDO                      BITACORA
059400        IF BITA-DIA < 1 OR BITA-DIA > 31                          BITACORA
059500                       OR BITA-HORA > 23                          BITACORA
059600                       OR BITA-MINUTO > 59                        BITACORA
059700                       OR BITA-SEGUNDO > 59                       BITACORA
059800           SET LINEA-INVALIDA TO TRUE                             BITACORA
059900        END-IF                                                    BITACORA
060000     END-IF.                                                      BITACORA
060100 2300-DESCOMPONE-FECHA-EXIT. EXIT.                                BITACORA
060200                                                                  BITACORA
060300 2310-BUSCA-MES.                                                  BITACORA
060400     IF WKS-AGENTE-MAYUS (1:3) = MES-ABREV (WKS-J)                BITACORA
060500        MOVE WKS-J TO WKS-I                                       BITACORA
060600     END-IF.                                                      BITACORA
060700 2310-BUSCA-MES-EXIT. EXIT.                                       BITACORA
060800******************************************************************BITACORA
060900*          D E P U R A C I O N   D E   C A M P O S  (TRANSFORM) * BITACORA
061000******************************************************************BITACORA
061100 2400-DEPURA-CAMPOS.                                              BITACORA
061200     MOVE WKS-TOK-IP     TO BITA-IP-ORIGEN                        BITACORA
061300     MOVE WKS-TOK-METODO TO BITA-METODO                           BITACORA
061400     MOVE WKS-TOK-RUTA   TO BITA-RECURSO                          BITACORA
061500     MOVE WKS-TOK-AGENTE TO BITA-AGENTE-USUARIO                   BITACORA
061600     IF WKS-TOK-ESTADO (1:3) NUMERIC                              BITACORA
061700        MOVE WKS-TOK-ESTADO (1:3) TO BITA-ESTADO-HTTP             BITACORA
061800     ELSE                                                         BITACORA
061900        MOVE 0 TO BITA-ESTADO-HTTP                                BITACORA
062000     END-IF                                                       BITACORA
062100     IF WKS-TOK-TAMANO = '-' OR WKS-TOK-TAMANO NOT NUMERIC        BITACORA
062200        MOVE 0 TO BITA-TAMANO-RESP                                BITACORA
062300     ELSE                                                         BITACORA
062400        MOVE WKS-TOK-TAMANO TO BITA-TAMANO-RESP                   BITACORA
062500     END-IF                                                       BITACORA
062600     IF WKS-TOK-REFERENCIA = SPACES                               BITACORA
062700        MOVE '-' TO BITA-REFERENCIA                               BITACORA
062800     ELSE                                                         BITACORA
062900        MOVE WKS-TOK-REFERENCIA TO BITA-REFERENCIA                BITACORA
063000     END-IF.                                                      BITACORA
063100 2400-DEPURA-CAMPOS-EXIT. EXIT.                                   BITACORA
063200******************************************************************BITACORA
063300*          D I A   D E   S E M A N A   (ZELLER)                  *BITACORA
063400******************************************************************BITACORA
063500 2500-CALCULA-DIA-SEMANA.                                         BITACORA
063600     IF BITA-MES <= 2                                             BITACORA
063700        COMPUTE WKS-Z-MES  = BITA-MES + 12                        BITACORA
063800        COMPUTE WKS-Z-ANIO = BITA-ANIO - 1                        BITACORA
063900     ELSE                                                         BITACORA
064000        MOVE BITA-MES  TO WKS-Z-MES                               BITACORA
064100        MOVE BITA-ANIO TO WKS-Z-ANIO                              BITACORA
064200     END-IF                                                       BITACORA
064300     COMPUTE WKS-Z-J = WKS-Z-ANIO / 100                           BITACORA
064400     COMPUTE WKS-Z-K = WKS-Z-ANIO - (WKS-Z-J * 100)               BITACORA
064500     COMPUTE WKS-Z-T1 = (13 * (WKS-Z-MES + 1)) / 5                BITACORA
064600     COMPUTE WKS-Z-T2 = WKS-Z-K / 4                               BITACORA
064700     COMPUTE WKS-Z-T3 = WKS-Z-J / 4                               BITACORA
064800     COMPUTE WKS-Z-TERMINO = BITA-DIA + WKS-Z-T1 + WKS-Z-K        BITACORA
064900                            + WKS-Z-T2 + WKS-Z-T3 + (5 * WKS-Z-J) BITACORA
065000     COMPUTE WKS-Z-H = WKS-Z-TERMINO - ((WKS-Z-TERMINO / 7) * 7)  BITACORA
065100     MOVE ZELLER-DIA (WKS-Z-H + 1) TO BITA-DIA-SEMANA.            BITACORA
065200 2500-CALCULA-DIA-SEMANA-EXIT. EXIT.                              BITACORA
065300******************************************************************BITACORA
065400*          C L A S I F I C A C I O N   D E   N A V E G A D O R   *BITACORA
065500******************************************************************BITACORA
065600 2600-CLASIFICA-NAVEGADOR.                                        BITACORA
065700     MOVE BITA-AGENTE-USUARIO TO WKS-AGENTE-MAYUS                 BITACORA
065800     INSPECT WKS-AGENTE-MAYUS CONVERTING                          BITACORA
065900          'abcdefghijklmnopqrstuvwxyz' TO                         BITACORA
066000          'ABCDEFGHIJKLMNOPQRSTUVWXYZ'                            BITACORA
066100     MOVE 0 TO WKS-CNT-TEMP                                       BITACORA
066200     INSPECT WKS-AGENTE-MAYUS TALLYING WKS-CNT-TEMP               BITACORA
066300          FOR ALL 'CHROME'                                        BITACORA
066400     IF WKS-CNT-TEMP > 0                                          BITACORA
066500        MOVE 'CHROME' TO BITA-NAVEGADOR                           BITACORA
066600     ELSE                                                         BITACORA
066700        MOVE 0 TO WKS-CNT-TEMP                                    BITACORA
066800        INSPECT WKS-AGENTE-MAYUS TALLYING WKS-CNT-TEMP            BITACORA
066900             FOR ALL 'FIREFOX'                                    BITACORA
067000        IF WKS-CNT-TEMP > 0                                       BITACORA
067100           MOVE 'FIREFOX' TO BITA-NAVEGADOR                       BITACORA
067200        ELSE                                                      BITACORA
067300           MOVE 0 TO WKS-CNT-TEMP                                 BITACORA
067400           INSPECT WKS-AGENTE-MAYUS TALLYING WKS-CNT-TEMP         BITACORA
067500                FOR ALL 'SAFARI'                                  BITACORA
067600           IF WKS-CNT-TEMP > 0                                    BITACORA
067700              MOVE 'SAFARI' TO BITA-NAVEGADOR                     BITACORA
067800           ELSE                                                   BITACORA
067900              MOVE 0 TO WKS-CNT-TEMP                              BITACORA
068000              INSPECT WKS-AGENTE-MAYUS TALLYING WKS-CNT-TEMP      BITACORA
068100                   FOR ALL 'EDGE'                                 BITACORA
068200              IF WKS-CNT-TEMP > 0                                 BITACORA
068300                 MOVE 'EDGE' TO BITA-NAVEGADOR                    BITACORA
068400              ELSE                                                BITACORA
068500                 MOVE 0 TO WKS-CNT-TEMP                           BITACORA
068600                 INSPECT WKS-AGENTE-MAYUS TALLYING WKS-CNT-TEMP   BITACORA
068700                      FOR ALL 'BOT'                               BITACORA
068800                 IF WKS-CNT-TEMP = 0                              BITACORA
068900                    INSPECT WKS-AGENTE-MAYUS                      BITACORA
069000                         TALLYING WKS-CNT-TEMP FOR ALL 'CRAWL'    BITACORA
069100                 END-IF                                           BITACORA
069200                 IF WKS-CNT-TEMP > 0                              BITACORA
069300                    MOVE 'BOT' TO BITA-NAVEGADOR                  BITACORA
069400                 ELSE                                             BITACORA
069500                    MOVE 'OTHER' TO BITA-NAVEGADOR                BITACORA
069600                 END-IF                                           BITACORA
069700              END-IF                                              BITACORA
069800           END-IF                                                 BITACORA
069900        END-IF                                                    BITACORA
070000     END-IF.                                                      BITACORA
070100 2600-CLASIFICA-NAVEGADOR-EXIT. EXIT.                             BITACORA
070200******************************************************************BITACORA
070300*          A C U M U L A C I O N   D E   M E T R I C A S         *BITACORA
070400******************************************************************BITACORA
070500 2700-ACUMULA-METRICAS.                                           BITACORA
070600     ADD 1 TO WKS-TOTAL-REQUESTS                                  BITACORA
070700     IF BITA-ESTADO-HTTP >= 400                                   BITACORA
070800        ADD 1 TO WKS-ERROR-REQUESTS                               BITACORA
070900     END-IF                                                       BITACORA
071000     ADD BITA-TAMANO-RESP TO WKS-TOTAL-BYTES                      BITACORA
071100     PERFORM 2710-BUSCA-IP THRU 2710-BUSCA-IP-EXIT.               BITACORA
071200 2700-ACUMULA-METRICAS-EXIT. EXIT.                                BITACORA
071300                                                                  BITACORA
071400 2710-BUSCA-IP.                                                   BITACORA
071500     SET IDX-IP TO 1                                              BITACORA
071600     SEARCH TBL-IP                                                BITACORA
071700        AT END                                                    BITACORA
071800           IF WKS-TOTAL-IP < 3000                                 BITACORA
071900              ADD 1 TO WKS-TOTAL-IP                               BITACORA
072000              SET IDX-IP TO WKS-TOTAL-IP                          BITACORA
072100              MOVE BITA-IP-ORIGEN TO TBL-IP-VALOR (IDX-IP)        BITACORA
072200           END-IF                                                 BITACORA
072300        WHEN TBL-IP-VALOR (IDX-IP) = BITA-IP-ORIGEN               BITACORA
072400           CONTINUE                                               BITACORA
072500     END-SEARCH.                                                  BITACORA
072600 2710-BUSCA-IP-EXIT. EXIT.                                        BITACORA
072700******************************************************************BITACORA
072800*          A C U M U L A C I O N   D E   R E P O R T E S         *BITACORA
072900******************************************************************BITACORA
073000 2800-ACUMULA-REPORTES.                                           BITACORA
073100     PERFORM 2810-ACUM-HORA      THRU 2810-ACUM-HORA-EXIT         BITACORA
073200     PERFORM 2820-ACUM-PAGINA    THRU 2820-ACUM-PAGINA-EXIT       BITACORA
073300     PERFORM 2830-ACUM-FECHA     THRU 2830-ACUM-FECHA-EXIT        BITACORA
073400     IF BITA-ESTADO-HTTP = 404                                    BITACORA
073500        PERFORM 2840-ACUM-PAGINA404                               BITACORA
073600             THRU 2840-ACUM-PAGINA404-EXIT                        BITACORA
073700     END-IF                                                       BITACORA
073800     PERFORM 2850-ACUM-MAPA-SEMANA                                BITACORA
073900          THRU 2850-ACUM-MAPA-SEMANA-EXIT                         BITACORA
074000     PERFORM 2860-ACUM-NAVEGADOR                                  BITACORA
074100          THRU 2860-ACUM-NAVEGADOR-EXIT                           BITACORA
074200     IF BITA-REFERENCIA NOT = '-'                                 BITACORA
074300        PERFORM 2870-ACUM-REFERENCIA                              BITACORA
074400             THRU 2870-ACUM-REFERENCIA-EXIT                       BITACORA
074500     END-IF                                                       BITACORA
074600     PERFORM 2880-ACUM-HOTLINK   THRU 2880-ACUM-HOTLINK-EXIT      BITACORA
074700     PERFORM 2890-ACUM-ESTADO    THRU 2890-ACUM-ESTADO-EXIT.      BITACORA
074800 2800-ACUMULA-REPORTES-EXIT. EXIT.                                BITACORA
074900                                                                  BITACORA
075000 2810-ACUM-HORA.                                                  BITACORA
075100     ADD 1 TO TBL-HORA-CNT (BITA-HORA + 1).                       BITACORA
075200 2810-ACUM-HORA-EXIT. EXIT.                                       BITACORA
075300                                                                  BITACORA
075400 2820-ACUM-PAGINA.                                                BITACORA
075500     PERFORM 2821-BUSCA-PAGINA                                    BITACORA
075600          VARYING IDX-PAGINA FROM 1 BY 1                          BITACORA
075700          UNTIL IDX-PAGINA > WKS-TOTAL-PAGINAS                    BITACORA
075800             OR TBL-PAGINA-CLAVE (IDX-PAGINA) = BITA-RECURSO      BITACORA
075900     IF IDX-PAGINA > WKS-TOTAL-PAGINAS                            BITACORA
076000        IF WKS-TOTAL-PAGINAS < 500                                BITACORA
076100           ADD 1 TO WKS-TOTAL-PAGINAS                             BITACORA
076200           MOVE BITA-RECURSO TO                                   BITACORA
076300                TBL-PAGINA-CLAVE (WKS-TOTAL-PAGINAS)              BITACORA
076400           MOVE 1 TO TBL-PAGINA-CNT (WKS-TOTAL-PAGINAS)           BITACORA
076500        END-IF                                                    BITACORA
076600     ELSE                                                         BITACORA
076700        ADD 1 TO TBL-PAGINA-CNT (IDX-PAGINA)                      BITACORA
076800     END-IF.                                                      BITACORA
076900 2820-ACUM-PAGINA-EXIT. EXIT.                                     BITACORA
077000                                                                  BITACORA
077100 2821-BUSCA-PAGINA.                                               BITACORA
077200     CONTINUE.                                                    BITACORA
077300 2821-BUSCA-PAGINA-EXIT. EXIT.                                    BITACORA
077400                                                                  BITACORA
077500 2830-ACUM-FECHA.                                                 BITACORA
077600     MOVE BITA-FECHA-PETICION TO WKS-K                            BITACORA
077700     COMPUTE WKS-POS = (BITA-ANIO * 10000) +                      BITACORA
077800                       (BITA-MES * 100) + BITA-DIA                BITACORA
077900     PERFORM 2831-BUSCA-FECHA                                     BITACORA
078000          VARYING IDX-FECHA FROM 1 BY 1                           BITACORA
078100          UNTIL IDX-FECHA > WKS-TOTAL-FECHAS                      BITACORA
078200             OR TBL-FECHA-CLAVE (IDX-FECHA) = WKS-POS             BITACORA
078300     IF IDX-FECHA > WKS-TOTAL-FECHAS                              BITACORA
078400        IF WKS-TOTAL-FECHAS < 400                                 BITACORA
078500           ADD 1 TO WKS-TOTAL-FECHAS                              BITACORA
078600           MOVE WKS-POS TO TBL-FECHA-CLAVE (WKS-TOTAL-FECHAS)     BITACORA
078700           MOVE 1 TO TBL-FECHA-CNT (WKS-TOTAL-FECHAS)             BITACORA
078800        END-IF                                                    BITACORA
078900     ELSE                                                         BITACORA
079000        ADD 1 TO TBL-FECHA-CNT (IDX-FECHA)                        BITACORA
079100     END-IF.                                                      BITACORA
079200 2830-ACUM-FECHA-EXIT. EXIT.                                      BITACORA
079300                                                                  BITACORA
079400 2831-BUSCA-FECHA.                                                BITACORA
079500     CONTINUE.                                                    BITACORA
079600 2831-BUSCA-FECHA-EXIT. EXIT.                                     BITACORA
079700                                                                  BITACORA
079800 2840-ACUM-PAGINA404.                                             BITACORA
079900     PERFORM 2841-BUSCA-PAGINA404                                 BITACORA
080000          VARYING IDX-PAG404 FROM 1 BY 1                          BITACORA
080100          UNTIL IDX-PAG404 > WKS-TOTAL-PAG404                     BITACORA
080200             OR TBL-PAG404-CLAVE (IDX-PAG404) = BITA-RECURSO      BITACORA
080300     IF IDX-PAG404 > WKS-TOTAL-PAG404                             BITACORA
080400        IF WKS-TOTAL-PAG404 < 500                                 BITACORA
080500           ADD 1 TO WKS-TOTAL-PAG404                              BITACORA
080600           MOVE BITA-RECURSO TO                                   BITACORA
080700                TBL-PAG404-CLAVE (WKS-TOTAL-PAG404)               BITACORA
080800           MOVE 1 TO TBL-PAG404-CNT (WKS-TOTAL-PAG404)            BITACORA
080900        END-IF                                                    BITACORA
081000     ELSE                                                         BITACORA
081100        ADD 1 TO TBL-PAG404-CNT (IDX-PAG404)                      BITACORA
081200     END-IF.                                                      BITACORA
081300 2840-ACUM-PAGINA404-EXIT. EXIT.                                  BITACORA
081400                                                                  BITACORA
081500 2841-BUSCA-PAGINA404.                                            BITACORA
081600     CONTINUE.                                                    BITACORA
081700 2841-BUSCA-PAGINA404-EXIT. EXIT.                                 BITACORA
081800                                                                  BITACORA
081900 2850-ACUM-MAPA-SEMANA.                                           BITACORA
082000     ADD 1 TO TBL-MAPA-HORA (BITA-DIA-SEMANA, BITA-HORA + 1).     BITACORA
082100 2850-ACUM-MAPA-SEMANA-EXIT. EXIT.                                BITACORA
082200                                                                  BITACORA
082300 2860-ACUM-NAVEGADOR.                                             BITACORA
082400     PERFORM 2861-BUSCA-NAVEGADOR                                 BITACORA
082500          VARYING WKS-I FROM 1 BY 1                               BITACORA
082600          UNTIL WKS-I > 6                                         BITACORA
082700             OR TBL-NAV-CLAVE (WKS-I) = BITA-NAVEGADOR.           BITACORA
082800 2860-ACUM-NAVEGADOR-EXIT. EXIT.                                  BITACORA
082900                                                                  BITACORA
083000 2861-BUSCA-NAVEGADOR.                                            BITACORA
083100     IF TBL-NAV-CLAVE (WKS-I) = BITA-NAVEGADOR                    BITACORA
083200        ADD 1 TO TBL-NAV-CNT (WKS-I)                              BITACORA
083300     END-IF.                                                      BITACORA
083400 2861-BUSCA-NAVEGADOR-EXIT. EXIT.                                 BITACORA
083500                                                                  BITACORA
083600 2870-ACUM-REFERENCIA.                                            BITACORA
083700     PERFORM 2871-BUSCA-REFERENCIA                                BITACORA
083800          VARYING IDX-REF FROM 1 BY 1                             BITACORA
083900          UNTIL IDX-REF > WKS-TOTAL-REF                           BITACORA
084000             OR TBL-REF-CLAVE (IDX-REF) = BITA-REFERENCIA         BITACORA
084100     IF IDX-REF > WKS-TOTAL-REF                                   BITACORA
084200        IF WKS-TOTAL-REF < 500                                    BITACORA
084300           ADD 1 TO WKS-TOTAL-REF                                 BITACORA
084400           MOVE BITA-REFERENCIA TO                                BITACORA
084500                TBL-REF-CLAVE (WKS-TOTAL-REF)                     BITACORA
084600           MOVE 1 TO TBL-REF-CNT (WKS-TOTAL-REF)                  BITACORA
084700        END-IF                                                    BITACORA
084800     ELSE                                                         BITACORA
084900        ADD 1 TO TBL-REF-CNT (IDX-REF)                            BITACORA
085000     END-IF.                                                      BITACORA
085100 2870-ACUM-REFERENCIA-EXIT. EXIT.                                 BITACORA
085200                                                                  BITACORA
085300 2871-BUSCA-REFERENCIA.                                           BITACORA
085400     CONTINUE.                                                    BITACORA
085500 2871-BUSCA-REFERENCIA-EXIT. EXIT.                                BITACORA
085600                                                                  BITACORA
085700 2880-ACUM-HOTLINK.                                               BITACORA
085800     MOVE BITA-RECURSO TO WKS-RECURSO-MAYUS                       BITACORA
085900     INSPECT WKS-RECURSO-MAYUS CONVERTING                         BITACORA
086000          'abcdefghijklmnopqrstuvwxyz' TO                         BITACORA
086100          'ABCDEFGHIJKLMNOPQRSTUVWXYZ'                            BITACORA
086200     PERFORM 2881-LONGITUD-RUTA                                   BITACORA
086300          VARYING WKS-I FROM 64 BY -1                             BITACORA
086400          UNTIL WKS-I < 1                                         BITACORA
086500             OR WKS-RECURSO-MAYUS (WKS-I:1) NOT = SPACE           BITACORA
086600     MOVE WKS-I TO WKS-LONG-RUTA                                  BITACORA
086700     MOVE 0 TO WKS-ES-IMAGEN                                      BITACORA
086800     PERFORM 2885-PRUEBA-EXTENSION                                BITACORA
086900          VARYING WKS-I FROM 1 BY 1                               BITACORA
087000          UNTIL WKS-I > 7                                         BITACORA
087100     IF ES-IMAGEN                                                 BITACORA
087200        ADD 1 TO WKS-HOT-IMAGENES                                 BITACORA
087300        IF BITA-REFERENCIA NOT = '-'                              BITACORA
087400           PERFORM 2886-BUSCA-HOTLINK                             BITACORA
087500                VARYING IDX-HOT FROM 1 BY 1                       BITACORA
087600                UNTIL IDX-HOT > WKS-TOTAL-HOT                     BITACORA
087700                   OR TBL-HOT-CLAVE (IDX-HOT) = BITA-REFERENCIA   BITACORA
087800           IF IDX-HOT > WKS-TOTAL-HOT                             BITACORA
087900              IF WKS-TOTAL-HOT < 200                              BITACORA
088000                 ADD 1 TO WKS-TOTAL-HOT                           BITACORA
088100                 MOVE BITA-REFERENCIA TO                          BITACORA
088200                      TBL-HOT-CLAVE (WKS-TOTAL-HOT)               BITACORA
088300                 MOVE 1 TO TBL-HOT-CNT (WKS-TOTAL-HOT)            BITACORA
088400              END-IF                                              BITACORA
088500           ELSE                                                   BITACORA
088600              ADD 1 TO TBL-HOT-CNT (IDX-HOT)                      BITACORA
088700           END-IF                                                 BITACORA
088800        END-IF                                                    BITACORA
088900     END-IF.                                                      BITACORA
089000 2880-ACUM-HOTLINK-EXIT. EXIT.                                    BITACORA
089100                                                                  BITACORA
089200 2881-LONGITUD-RUTA.                                              BITACORA
089300     CONTINUE.                                                    BITACORA
089400 2881-LONGITUD-RUTA-EXIT. EXIT.                                   BITACORA
089500                                                                  BITACORA
089600 2885-PRUEBA-EXTENSION.                                           BITACORA
089700     IF WKS-LONG-RUTA >= TBL-EXT-LONG (WKS-I)                     BITACORA
089800        COMPUTE WKS-J = WKS-LONG-RUTA - TBL-EXT-LONG (WKS-I) + 1  BITACORA
089900        IF WKS-RECURSO-MAYUS (WKS-J:TBL-EXT-LONG (WKS-I)) =       BITACORA
090000           TBL-EXT-VALOR (WKS-I) (1:TBL-EXT-LONG (WKS-I))         BITACORA
090100           COMPUTE WKS-K = WKS-J + TBL-EXT-LONG (WKS-I)           BITACORA
090200           IF WKS-K > WKS-LONG-RUTA                               BITACORA
090300              MOVE 1 TO WKS-ES-IMAGEN                             BITACORA
090400           ELSE                                                   BITACORA
090500              IF WKS-RECURSO-MAYUS (WKS-K:1) = '?'                BITACORA
090600                 MOVE 1 TO WKS-ES-IMAGEN                          BITACORA
090700              END-IF                                              BITACORA
090800           END-IF                                                 BITACORA
090900        END-IF                                                    BITACORA
091000     END-IF.                                                      BITACORA
091100 2885-PRUEBA-EXTENSION-EXIT. EXIT.                                BITACORA
091200                                                                  BITACORA
091300 2886-BUSCA-HOTLINK.                                              BITACORA
091400     CONTINUE.                                                    BITACORA
091500 2886-BUSCA-HOTLINK-EXIT. EXIT.                                   BITACORA
091600                                                                  BITACORA
091700 2890-ACUM-ESTADO.                                                BITACORA
091800     PERFORM 2891-BUSCA-ESTADO                                    BITACORA
091900          VARYING IDX-EST FROM 1 BY 1                             BITACORA
092000          UNTIL IDX-EST > WKS-TOTAL-EST                           BITACORA
092100             OR TBL-EST-CLAVE (IDX-EST) = BITA-ESTADO-HTTP        BITACORA
092200     IF IDX-EST > WKS-TOTAL-EST                                   BITACORA
092300        IF WKS-TOTAL-EST < 50                                     BITACORA
092400           ADD 1 TO WKS-TOTAL-EST                                 BITACORA
092500           MOVE BITA-ESTADO-HTTP TO                               BITACORA
092600                TBL-EST-CLAVE (WKS-TOTAL-EST)                     BITACORA
092700           MOVE 1 TO TBL-EST-CNT (WKS-TOTAL-EST)                  BITACORA
092800        END-IF                                                    BITACORA
092900     ELSE                                                         BITACORA
093000        ADD 1 TO TBL-EST-CNT (IDX-EST)                            BITACORA
093100     END-IF.                                                      BITACORA
093200 2890-ACUM-ESTADO-EXIT. EXIT.                                     BITACORA
093300                                                                  BITACORA
093400 2891-BUSCA-ESTADO.                                               BITACORA
093500     CONTINUE.                                                    BITACORA
093600 2891-BUSCA-ESTADO-EXIT. EXIT.                                    BITACORA
093700                                                                  BITACORA
093800 2900-ESCRIBE-LIMPIO.                                             BITACORA
093900     WRITE REG-BITACORA                                           BITACORA
094000     IF FS-LIMPIO NOT = 0                                         BITACORA
094100        DISPLAY '>>> ERROR AL ESCRIBIR BITALIMP, STATUS: '        BITACORA
094200                FS-LIMPIO UPON CONSOLE                            BITACORA
094300     END-IF.                                                      BITACORA
094400 2900-ESCRIBE-LIMPIO-EXIT. EXIT.                                  BITACORA
094500******************************************************************BITACORA
094600*          C A L C U L O   D E   M E T R I C A S   C L A V E     *BITACORA
094700******************************************************************BITACORA
094800 7000-CALCULA-METRICAS.                                           BITACORA
094900     MOVE WKS-TOTAL-IP TO WKS-VISITANTES-UNICOS                   BITACORA
095000     IF WKS-TOTAL-REQUESTS = 0                                    BITACORA
095100        MOVE 0 TO WKS-ERROR-RATE-PCT                              BITACORA
095200     ELSE                                                         BITACORA
095300        COMPUTE WKS-ERROR-RATE-PCT ROUNDED =                      BITACORA
095400                (WKS-ERROR-REQUESTS * 100) / WKS-TOTAL-REQUESTS   BITACORA
095500     END-IF                                                       BITACORA
095600     COMPUTE WKS-TOTAL-DATA-GB ROUNDED =                          BITACORA
095700             WKS-TOTAL-BYTES / 1073741824.                        BITACORA
095800 7000-CALCULA-METRICAS-EXIT. EXIT.                                BITACORA
095900******************************************************************BITACORA
096000*          C O N S T R U C C I O N   D E L   R E P O R T E       *BITACORA
096100******************************************************************BITACORA
096200 8000-ENCABEZADO.                                                 BITACORA
096300     MOVE SPACES TO REG-IMPRESION                                 BITACORA
096400     STRING 'BITACORA DE TRAFICO WEB - ANALISIS DE ACCESOS'       BITACORA
096500          DELIMITED BY SIZE INTO REG-IMPRESION                    BITACORA
096600     WRITE REG-IMPRESION AFTER ADVANCING C01                      BITACORA
096700     MOVE SPACES TO REG-IMPRESION                                 BITACORA
096800     STRING 'FECHA DE CORRIDA: ' WKS-FC-ANIO '-' WKS-FC-MES       BITACORA
096900          '-' WKS-FC-DIA                                          BITACORA
097000          DELIMITED BY SIZE INTO REG-IMPRESION                    BITACORA
097100     WRITE REG-IMPRESION AFTER ADVANCING 1                        BITACORA
097200     MOVE WKS-GUIONES TO REG-IMPRESION                            BITACORA
097300     WRITE REG-IMPRESION AFTER ADVANCING 1.                       BITACORA
097400 8000-ENCABEZADO-EXIT. EXIT.                                      BITACORA
097500                                                                  BITACORA
097600 8010-SEC-METRICAS-CLAVE.                                         BITACORA
097700     MOVE 'KEY METRICS' TO WKS-TITULO                             BITACORA
097800     PERFORM 8910-ESCRIBE-TITULO THRU 8910-ESCRIBE-TITULO-EXIT    BITACORA
097900     MOVE 'TOTAL REQUESTS' TO RPT-ETIQUETA                        BITACORA
098000     MOVE WKS-TOTAL-REQUESTS TO RPT-CONTADOR                      BITACORA
098100     PERFORM 8900-ESCRIBE-LINEA THRU 8900-ESCRIBE-LINEA-EXIT      BITACORA
098200     MOVE 'REJECTED LINES' TO RPT-ETIQUETA                        BITACORA
098300     MOVE WKS-RECHAZADOS TO RPT-CONTADOR                          BITACORA
098400     PERFORM 8900-ESCRIBE-LINEA THRU 8900-ESCRIBE-LINEA-EXIT      BITACORA
098500     MOVE 'UNIQUE VISITORS' TO RPT-ETIQUETA                       BITACORA
098600     MOVE WKS-VISITANTES-UNICOS TO RPT-CONTADOR                   BITACORA
098700     PERFORM 8900-ESCRIBE-LINEA THRU 8900-ESCRIBE-LINEA-EXIT      BITACORA
098800     MOVE SPACES TO REG-IMPRESION                                 BITACORA
098900     STRING 'ERROR RATE:       ' WKS-ERROR-RATE-PCT '%'           BITACORA
099000          DELIMITED BY SIZE INTO REG-IMPRESION                    BITACORA
099100     WRITE REG-IMPRESION AFTER ADVANCING 1                        BITACORA
099200     MOVE SPACES TO REG-IMPRESION                                 BITACORA
099300     STRING 'DATA TRANSFERRED: ' WKS-TOTAL-DATA-GB ' GB'          BITACORA
099400          DELIMITED BY SIZE INTO REG-IMPRESION                    BITACORA
099500     WRITE REG-IMPRESION AFTER ADVANCING 1                        BITACORA
099600     WRITE REG-IMPRESION AFTER ADVANCING 1.                       BITACORA
099700 8010-SEC-METRICAS-CLAVE-EXIT. EXIT.                              BITACORA
099800                                                                  BITACORA
099900 8020-SEC-TRAFICO-HORA.                                           BITACORA
100000     MOVE 'TRAFFIC BY HOUR' TO WKS-TITULO                         BITACORA
100100     PERFORM 8910-ESCRIBE-TITULO THRU 8910-ESCRIBE-TITULO-EXIT    BITACORA
100200     PERFORM 8021-IMPRIME-HORA                                    BITACORA
100300          VARYING WKS-I FROM 1 BY 1 UNTIL WKS-I > 24              BITACORA
100400     WRITE REG-IMPRESION AFTER ADVANCING 1.                       BITACORA
100500 8020-SEC-TRAFICO-HORA-EXIT. EXIT.                                BITACORA
100600                                                                  BITACORA
100700 8021-IMPRIME-HORA.                                               BITACORA
100800     IF TBL-HORA-CNT (WKS-I) > 0                                  BITACORA
100900        COMPUTE WKS-J = WKS-I - 1                                 BITACORA
101000        MOVE SPACES TO RPT-ETIQUETA                               BITACORA
101100        MOVE WKS-J TO RPT-ETIQUETA (1:2)                          BITACORA
101200        STRING 'HOUR ' WKS-J DELIMITED BY SIZE                    BITACORA
101300             INTO RPT-ETIQUETA                                    BITACORA
101400        MOVE TBL-HORA-CNT (WKS-I) TO RPT-CONTADOR                 BITACORA
101500        PERFORM 8900-ESCRIBE-LINEA THRU 8900-ESCRIBE-LINEA-EXIT   BITACORA
101600     END-IF.                                                      BITACORA
101700 8021-IMPRIME-HORA-EXIT. EXIT.                                    BITACORA
101800                                                                  BITACORA
101900 8030-SEC-TOP-PAGINAS.                                            BITACORA
102000     MOVE 'TOP 5 PAGES' TO WKS-TITULO                             BITACORA
102100     PERFORM 8910-ESCRIBE-TITULO THRU 8910-ESCRIBE-TITULO-EXIT    BITACORA
102200     PERFORM 8911-LIMPIA-USADOS                                   BITACORA
102300          VARYING WKS-I FROM 1 BY 1                               BITACORA
102400          UNTIL WKS-I > WKS-TOTAL-PAGINAS                         BITACORA
102500     PERFORM 8031-UNA-PAGINA                                      BITACORA
102600          VARYING WKS-K FROM 1 BY 1 UNTIL WKS-K > 5               BITACORA
102700     WRITE REG-IMPRESION AFTER ADVANCING 1.                       BITACORA
102800 8030-SEC-TOP-PAGINAS-EXIT. EXIT.                                 BITACORA
102900                                                                  BITACORA
103000 8031-UNA-PAGINA.                                                 BITACORA
103100     MOVE 0 TO WKS-MEJOR-CNT                                      BITACORA
103200     MOVE 0 TO WKS-MEJOR-IDX                                      BITACORA
103300     PERFORM 8032-COMPARA-PAGINA                                  BITACORA
103400          VARYING WKS-I FROM 1 BY 1                               BITACORA
103500          UNTIL WKS-I > WKS-TOTAL-PAGINAS                         BITACORA
103600     IF WKS-MEJOR-IDX > 0                                         BITACORA
103700        MOVE 1 TO TBL-USADO (WKS-MEJOR-IDX)                       BITACORA
103800        MOVE TBL-PAGINA-CLAVE (WKS-MEJOR-IDX) TO RPT-ETIQUETA     BITACORA
103900        MOVE TBL-PAGINA-CNT (WKS-MEJOR-IDX) TO RPT-CONTADOR       BITACORA
104000        PERFORM 8900-ESCRIBE-LINEA THRU 8900-ESCRIBE-LINEA-EXIT   BITACORA
104100     END-IF.                                                      BITACORA
104200 8031-UNA-PAGINA-EXIT. EXIT.                                      BITACORA
104300                                                                  BITACORA
104400 8032-COMPARA-PAGINA.                                             BITACORA
104500     IF TBL-USADO (WKS-I) = 0                                     BITACORA
104600        IF TBL-PAGINA-CNT (WKS-I) > WKS-MEJOR-CNT                 BITACORA
104700           MOVE TBL-PAGINA-CNT (WKS-I) TO WKS-MEJOR-CNT           BITACORA
104800           MOVE WKS-I TO WKS-MEJOR-IDX                            BITACORA
104900        END-IF                                                    BITACORA
105000     END-IF.                                                      BITACORA
105100 8032-COMPARA-PAGINA-EXIT. EXIT.                                  BITACORA
105200                                                                  BITACORA
105300 8040-SEC-TENDENCIA-DIARIA.                                       BITACORA
105400     MOVE 'DAILY TRAFFIC TREND' TO WKS-TITULO                     BITACORA
105500     PERFORM 8910-ESCRIBE-TITULO THRU 8910-ESCRIBE-TITULO-EXIT    BITACORA
105600     PERFORM 8041-ORDENA-FECHAS                                   BITACORA
105700          VARYING WKS-I FROM 1 BY 1                               BITACORA
105800          UNTIL WKS-I >= WKS-TOTAL-FECHAS                         BITACORA
105900     PERFORM 8042-IMPRIME-FECHA                                   BITACORA
106000          VARYING WKS-I FROM 1 BY 1 UNTIL WKS-I > WKS-TOTAL-FECHASBITACORA
106100     WRITE REG-IMPRESION AFTER ADVANCING 1.                       BITACORA
106200 8040-SEC-TENDENCIA-DIARIA-EXIT. EXIT.                            BITACORA
106300                                                                  BITACORA
106400 8041-ORDENA-FECHAS.                                              BITACORA
106500*--> BURBUJA SENCILLA, LA TABLA ES PEQUENA (<=400 FECHAS)         BITACORA
106600     PERFORM 8043-COMPARA-FECHA                                   BITACORA
106700          VARYING WKS-J FROM 1 BY 1                               BITACORA
106800          UNTIL WKS-J > WKS-TOTAL-FECHAS - WKS-I.                 BITACORA
106900 8041-ORDENA-FECHAS-EXIT. EXIT.                                   BITACORA
107000                                                                  BITACORA
107100 8043-COMPARA-FECHA.                                              BITACORA
107200     IF TBL-FECHA-CLAVE (WKS-J) > TBL-FECHA-CLAVE (WKS-J + 1)     BITACORA
107300        MOVE TBL-FECHA-CLAVE (WKS-J) TO WKS-POS                   BITACORA
107400        MOVE TBL-FECHA-CLAVE (WKS-J + 1) TO                       BITACORA
107500             TBL-FECHA-CLAVE (WKS-J)                              BITACORA
107600        MOVE WKS-POS TO TBL-FECHA-CLAVE (WKS-J + 1)               BITACORA
107700        MOVE TBL-FECHA-CNT (WKS-J) TO WKS-K                       BITACORA
107800        MOVE TBL-FECHA-CNT (WKS-J + 1) TO TBL-FECHA-CNT (WKS-J)   BITACORA
107900        MOVE WKS-K TO TBL-FECHA-CNT (WKS-J + 1)                   BITACORA
108000     END-IF.                                                      BITACORA
108100 8043-COMPARA-FECHA-EXIT. EXIT.                                   BITACORA
108200                                                                  BITACORA
108300 8042-IMPRIME-FECHA.                                              BITACORA
108400     MOVE SPACES TO RPT-ETIQUETA                                  BITACORA
108500     MOVE TBL-FECHA-CLAVE (WKS-I) TO WKS-POS                      BITACORA
108600     COMPUTE WKS-J = WKS-POS / 10000                              BITACORA
108700     MOVE WKS-J TO RPT-ETIQUETA (1:4)                             BITACORA
108800     MOVE '-' TO RPT-ETIQUETA (5:1)                               BITACORA
108900     COMPUTE WKS-K = (WKS-POS - (WKS-J * 10000)) / 100            BITACORA
109000     MOVE WKS-K TO RPT-ETIQUETA (6:2)                             BITACORA
109100     MOVE '-' TO RPT-ETIQUETA (8:1)                               BITACORA
109200     COMPUTE WKS-K = WKS-POS - (WKS-J * 10000) - (WKS-K * 100)    BITACORA
109300     MOVE WKS-K TO RPT-ETIQUETA (9:2)                             BITACORA
109400     MOVE TBL-FECHA-CNT (WKS-I) TO RPT-CONTADOR                   BITACORA
109500     PERFORM 8900-ESCRIBE-LINEA THRU 8900-ESCRIBE-LINEA-EXIT.     BITACORA
109600 8042-IMPRIME-FECHA-EXIT. EXIT.                                   BITACORA
109700                                                                  BITACORA
109800 8050-SEC-TOP-404.                                                BITACORA
109900     MOVE 'TOP 5 404 PAGES' TO WKS-TITULO                         BITACORA
110000     PERFORM 8910-ESCRIBE-TITULO THRU 8910-ESCRIBE-TITULO-EXIT    BITACORA
110100     IF WKS-TOTAL-PAG404 = 0                                      BITACORA
110200        MOVE 'NO 404 RESPONSES FOUND' TO RPT-ETIQUETA             BITACORA
110300        MOVE 0 TO RPT-CONTADOR                                    BITACORA
110400        PERFORM 8900-ESCRIBE-LINEA THRU 8900-ESCRIBE-LINEA-EXIT   BITACORA
110500     ELSE                                                         BITACORA
110600        PERFORM 8911-LIMPIA-USADOS                                BITACORA
110700             VARYING WKS-I FROM 1 BY 1                            BITACORA
110800             UNTIL WKS-I > WKS-TOTAL-PAG404                       BITACORA
110900        PERFORM 8051-UNA-404                                      BITACORA
111000             VARYING WKS-K FROM 1 BY 1 UNTIL WKS-K > 5            BITACORA
111100     END-IF                                                       BITACORA
111200     WRITE REG-IMPRESION AFTER ADVANCING 1.                       BITACORA
111300 8050-SEC-TOP-404-EXIT. EXIT.                                     BITACORA
111400                                                                  BITACORA
111500 8051-UNA-404.                                                    BITACORA
111600     MOVE 0 TO WKS-MEJOR-CNT                                      BITACORA
111700     MOVE 0 TO WKS-MEJOR-IDX                                      BITACORA
111800     PERFORM 8052-COMPARA-404                                     BITACORA
111900          VARYING WKS-I FROM 1 BY 1 UNTIL WKS-I > WKS-TOTAL-PAG404BITACORA
112000     IF WKS-MEJOR-IDX > 0                                         BITACORA
112100        MOVE 1 TO TBL-USADO (WKS-MEJOR-IDX)                       BITACORA
112200        MOVE TBL-PAG404-CLAVE (WKS-MEJOR-IDX) TO RPT-ETIQUETA     BITACORA
112300        MOVE TBL-PAG404-CNT (WKS-MEJOR-IDX) TO RPT-CONTADOR       BITACORA
112400        PERFORM 8900-ESCRIBE-LINEA THRU 8900-ESCRIBE-LINEA-EXIT   BITACORA
112500     END-IF.                                                      BITACORA
112600 8051-UNA-404-EXIT. EXIT.                                         BITACORA
112700                                                                  BITACORA
112800 8052-COMPARA-404.                                                BITACORA
112900     IF TBL-USADO (WKS-I) = 0                                     BITACORA
113000        IF TBL-PAG404-CNT (WKS-I) > WKS-MEJOR-CNT                 BITACORA
113100           MOVE TBL-PAG404-CNT (WKS-I) TO WKS-MEJOR-CNT           BITACORA
113200           MOVE WKS-I TO WKS-MEJOR-IDX                            BITACORA
113300        END-IF                                                    BITACORA
113400     END-IF.                                                      BITACORA
113500 8052-COMPARA-404-EXIT. EXIT.                                     BITACORA
113600                                                                  BITACORA
113700 8060-SEC-MAPA-SEMANA.                                            BITACORA
113800     MOVE 'WEEKLY ACTIVITY HEATMAP' TO WKS-TITULO                 BITACORA
113900     PERFORM 8910-ESCRIBE-TITULO THRU 8910-ESCRIBE-TITULO-EXIT    BITACORA
114000     PERFORM 8061-IMPRIME-DIA-MAPA                                BITACORA
114100          VARYING WKS-I FROM 1 BY 1 UNTIL WKS-I > 7               BITACORA
114200     WRITE REG-IMPRESION AFTER ADVANCING 1.                       BITACORA
114300 8060-SEC-MAPA-SEMANA-EXIT. EXIT.                                 BITACORA
114400                                                                  BITACORA
114500 8061-IMPRIME-DIA-MAPA.                                           BITACORA
114600     MOVE SPACES TO WKS-LINEA-RPT                                 BITACORA
114700     EVALUATE WKS-I                                               BITACORA
114800        WHEN 1 MOVE 'MON' TO MAPA-ETIQUETA                        BITACORA
114900        WHEN 2 MOVE 'TUE' TO MAPA-ETIQUETA                        BITACORA
115000        WHEN 3 MOVE 'WED' TO MAPA-ETIQUETA                        BITACORA
115100        WHEN 4 MOVE 'THU' TO MAPA-ETIQUETA                        BITACORA
115200        WHEN 5 MOVE 'FRI' TO MAPA-ETIQUETA                        BITACORA
115300        WHEN 6 MOVE 'SAT' TO MAPA-ETIQUETA                        BITACORA
115400        WHEN 7 MOVE 'SUN' TO MAPA-ETIQUETA                        BITACORA
115500     END-EVALUATE                                                 BITACORA
115600     PERFORM 8062-IMPRIME-CELDA                                   BITACORA
115700          VARYING WKS-J FROM 1 BY 1 UNTIL WKS-J > 24              BITACORA
115800     MOVE WKS-LINEA-RPT TO REG-IMPRESION                          BITACORA
115900     WRITE REG-IMPRESION AFTER ADVANCING 1.                       BITACORA
116000 8061-IMPRIME-DIA-MAPA-EXIT. EXIT.                                BITACORA
116100                                                                  BITACORA
116200 8062-IMPRIME-CELDA.                                              BITACORA
116300     MOVE TBL-MAPA-HORA (WKS-I, WKS-J) TO MAPA-CONTADOR (WKS-J).  BITACORA
116400 8062-IMPRIME-CELDA-EXIT. EXIT.                                   BITACORA
116500                                                                  BITACORA
116600 8070-SEC-NAVEGADORES.                                            BITACORA
116700     MOVE 'BROWSER DISTRIBUTION' TO WKS-TITULO                    BITACORA
116800     PERFORM 8910-ESCRIBE-TITULO THRU 8910-ESCRIBE-TITULO-EXIT    BITACORA
116900     PERFORM 8911-LIMPIA-USADOS                                   BITACORA
117000          VARYING WKS-I FROM 1 BY 1 UNTIL WKS-I > 6               BITACORA
117100     PERFORM 8071-UN-NAVEGADOR                                    BITACORA
117200          VARYING WKS-K FROM 1 BY 1 UNTIL WKS-K > 6               BITACORA
117300     WRITE REG-IMPRESION AFTER ADVANCING 1.                       BITACORA
117400 8070-SEC-NAVEGADORES-EXIT. EXIT.                                 BITACORA
117500                                                                  BITACORA
117600 8071-UN-NAVEGADOR.                                               BITACORA
117700     MOVE 0 TO WKS-MEJOR-CNT                                      BITACORA
117800     MOVE 0 TO WKS-MEJOR-IDX                                      BITACORA
117900     PERFORM 8072-COMPARA-NAVEGADOR                               BITACORA
118000          VARYING WKS-I FROM 1 BY 1 UNTIL WKS-I > 6               BITACORA
118100     IF WKS-MEJOR-IDX > 0                                         BITACORA
118200        MOVE 1 TO TBL-USADO (WKS-MEJOR-IDX)                       BITACORA
118300        MOVE TBL-NAV-CLAVE (WKS-MEJOR-IDX) TO RPT-ETIQUETA        BITACORA
118400        MOVE TBL-NAV-CNT (WKS-MEJOR-IDX) TO RPT-CONTADOR          BITACORA
118500        PERFORM 8900-ESCRIBE-LINEA THRU 8900-ESCRIBE-LINEA-EXIT   BITACORA
118600     END-IF.                                                      BITACORA
118700 8071-UN-NAVEGADOR-EXIT. EXIT.                                    BITACORA
118800                                                                  BITACORA
118900 8072-COMPARA-NAVEGADOR.                                          BITACORA
119000     IF TBL-USADO (WKS-I) = 0                                     BITACORA
119100        IF TBL-NAV-CNT (WKS-I) > WKS-MEJOR-CNT                    BITACORA
119200           MOVE TBL-NAV-CNT (WKS-I) TO WKS-MEJOR-CNT              BITACORA
119300           MOVE WKS-I TO WKS-MEJOR-IDX                            BITACORA
119400        END-IF                                                    BITACORA
119500     END-IF.                                                      BITACORA
119600 8072-COMPARA-NAVEGADOR-EXIT. EXIT.                               BITACORA
119700                                                                  BITACORA
119800 8080-SEC-TOP-REFERENCIAS.                                        BITACORA
119900     MOVE 'TOP 10 REFERRERS' TO WKS-TITULO                        BITACORA
120000     PERFORM 8910-ESCRIBE-TITULO THRU 8910-ESCRIBE-TITULO-EXIT    BITACORA
120100     PERFORM 8911-LIMPIA-USADOS                                   BITACORA
120200          VARYING WKS-I FROM 1 BY 1 UNTIL WKS-I > WKS-TOTAL-REF   BITACORA
120300     PERFORM 8081-UNA-REFERENCIA                                  BITACORA
120400          VARYING WKS-K FROM 1 BY 1 UNTIL WKS-K > 10              BITACORA
120500     WRITE REG-IMPRESION AFTER ADVANCING 1.                       BITACORA
120600 8080-SEC-TOP-REFERENCIAS-EXIT. EXIT.                             BITACORA
120700                                                                  BITACORA
120800 8081-UNA-REFERENCIA.                                             BITACORA
120900     MOVE 0 TO WKS-MEJOR-CNT                                      BITACORA
121000     MOVE 0 TO WKS-MEJOR-IDX                                      BITACORA
121100     PERFORM 8082-COMPARA-REFERENCIA                              BITACORA
121200          VARYING WKS-I FROM 1 BY 1 UNTIL WKS-I > WKS-TOTAL-REF   BITACORA
121300     IF WKS-MEJOR-IDX > 0                                         BITACORA
121400        MOVE 1 TO TBL-USADO (WKS-MEJOR-IDX)                       BITACORA
121500        MOVE TBL-REF-CLAVE (WKS-MEJOR-IDX) TO RPT-ETIQUETA        BITACORA
121600        MOVE TBL-REF-CNT (WKS-MEJOR-IDX) TO RPT-CONTADOR          BITACORA
121700        PERFORM 8900-ESCRIBE-LINEA THRU 8900-ESCRIBE-LINEA-EXIT   BITACORA
121800     END-IF.                                                      BITACORA
121900 8081-UNA-REFERENCIA-EXIT. EXIT.                                  BITACORA
122000                                                                  BITACORA
122100 8082-COMPARA-REFERENCIA.                                         BITACORA
122200     IF TBL-USADO (WKS-I) = 0                                     BITACORA
122300        IF TBL-REF-CNT (WKS-I) > WKS-MEJOR-CNT                    BITACORA
122400           MOVE TBL-REF-CNT (WKS-I) TO WKS-MEJOR-CNT              BITACORA
122500           MOVE WKS-I TO WKS-MEJOR-IDX                            BITACORA
122600        END-IF                                                    BITACORA
122700     END-IF.                                                      BITACORA
122800 8082-COMPARA-REFERENCIA-EXIT. EXIT.                              BITACORA
122900                                                                  BITACORA
123000 8090-SEC-HOTLINK.                                                BITACORA
123100     MOVE 'POTENTIAL HOTLINKING' TO WKS-TITULO                    BITACORA
123200     PERFORM 8910-ESCRIBE-TITULO THRU 8910-ESCRIBE-TITULO-EXIT    BITACORA
123300     IF WKS-HOT-IMAGENES = 0                                      BITACORA
123400        MOVE 'NO IMAGE REQUESTS DETECTED' TO RPT-ETIQUETA         BITACORA
123500        MOVE 0 TO RPT-CONTADOR                                    BITACORA
123600        PERFORM 8900-ESCRIBE-LINEA THRU 8900-ESCRIBE-LINEA-EXIT   BITACORA
123700     ELSE                                                         BITACORA
123800        IF WKS-TOTAL-HOT = 0                                      BITACORA
123900           MOVE 'NO EXTERNAL REFERERS FOUND' TO RPT-ETIQUETA      BITACORA
124000           MOVE 0 TO RPT-CONTADOR                                 BITACORA
124100           PERFORM 8900-ESCRIBE-LINEA                             BITACORA
124200                THRU 8900-ESCRIBE-LINEA-EXIT                      BITACORA
124300        ELSE                                                      BITACORA
124400           PERFORM 8911-LIMPIA-USADOS                             BITACORA
124500                VARYING WKS-I FROM 1 BY 1                         BITACORA
124600                UNTIL WKS-I > WKS-TOTAL-HOT                       BITACORA
124700           PERFORM 8091-UN-HOTLINK                                BITACORA
124800                VARYING WKS-K FROM 1 BY 1 UNTIL WKS-K > 10        BITACORA
124900        END-IF                                                    BITACORA
125000     END-IF                                                       BITACORA
125100     WRITE REG-IMPRESION AFTER ADVANCING 1.                       BITACORA
125200 8090-SEC-HOTLINK-EXIT. EXIT.                                     BITACORA
125300                                                                  BITACORA
125400 8091-UN-HOTLINK.                                                 BITACORA
125500     MOVE 0 TO WKS-MEJOR-CNT                                      BITACORA
125600     MOVE 0 TO WKS-MEJOR-IDX                                      BITACORA
125700     PERFORM 8092-COMPARA-HOTLINK                                 BITACORA
125800          VARYING WKS-I FROM 1 BY 1 UNTIL WKS-I > WKS-TOTAL-HOT   BITACORA
125900     IF WKS-MEJOR-IDX > 0                                         BITACORA
126000        MOVE 1 TO TBL-USADO (WKS-MEJOR-IDX)                       BITACORA
126100        MOVE TBL-HOT-CLAVE (WKS-MEJOR-IDX) TO RPT-ETIQUETA        BITACORA
126200        MOVE TBL-HOT-CNT (WKS-MEJOR-IDX) TO RPT-CONTADOR          BITACORA
126300        PERFORM 8900-ESCRIBE-LINEA THRU 8900-ESCRIBE-LINEA-EXIT   BITACORA
126400     END-IF.                                                      BITACORA
126500 8091-UN-HOTLINK-EXIT. EXIT.                                      BITACORA
126600                                                                  BITACORA
126700 8092-COMPARA-HOTLINK.                                            BITACORA
126800     IF TBL-USADO (WKS-I) = 0                                     BITACORA
126900        IF TBL-HOT-CNT (WKS-I) > WKS-MEJOR-CNT                    BITACORA
127000           MOVE TBL-HOT-CNT (WKS-I) TO WKS-MEJOR-CNT              BITACORA
127100           MOVE WKS-I TO WKS-MEJOR-IDX                            BITACORA
127200        END-IF                                                    BITACORA
127300     END-IF.                                                      BITACORA
127400 8092-COMPARA-HOTLINK-EXIT. EXIT.                                 BITACORA
127500                                                                  BITACORA
127600 8100-SEC-ESTADOS.                                                BITACORA
127700     MOVE 'STATUS CODE DISTRIBUTION' TO WKS-TITULO                BITACORA
127800     PERFORM 8910-ESCRIBE-TITULO THRU 8910-ESCRIBE-TITULO-EXIT    BITACORA
127900     PERFORM 8911-LIMPIA-USADOS                                   BITACORA
128000          VARYING WKS-I FROM 1 BY 1 UNTIL WKS-I > WKS-TOTAL-EST   BITACORA
128100     PERFORM 8101-UN-ESTADO                                       BITACORA
128200          VARYING WKS-K FROM 1 BY 1 UNTIL WKS-K > WKS-TOTAL-EST   BITACORA
128300     WRITE REG-IMPRESION AFTER ADVANCING 1.                       BITACORA
128400 8100-SEC-ESTADOS-EXIT. EXIT.                                     BITACORA
128500                                                                  BITACORA
128600 8101-UN-ESTADO.                                                  BITACORA
128700     MOVE 0 TO WKS-MEJOR-CNT                                      BITACORA
128800     MOVE 0 TO WKS-MEJOR-IDX                                      BITACORA
128900     PERFORM 8102-COMPARA-ESTADO                                  BITACORA
129000          VARYING WKS-I FROM 1 BY 1 UNTIL WKS-I > WKS-TOTAL-EST   BITACORA
129100     IF WKS-MEJOR-IDX > 0                                         BITACORA
129200        MOVE 1 TO TBL-USADO (WKS-MEJOR-IDX)                       BITACORA
129300        MOVE SPACES TO RPT-ETIQUETA                               BITACORA
129400        MOVE TBL-EST-CLAVE (WKS-MEJOR-IDX) TO                     BITACORA
129500             RPT-ETIQUETA (1:3)                                   BITACORA
129600        MOVE TBL-EST-CNT (WKS-MEJOR-IDX) TO RPT-CONTADOR          BITACORA
129700        PERFORM 8900-ESCRIBE-LINEA THRU 8900-ESCRIBE-LINEA-EXIT   BITACORA
129800     END-IF.                                                      BITACORA
129900 8101-UN-ESTADO-EXIT. EXIT.                                       BITACORA
130000                                                                  BITACORA
130100 8102-COMPARA-ESTADO.                                             BITACORA
130200     IF TBL-USADO (WKS-I) = 0                                     BITACORA
130300        IF TBL-EST-CNT (WKS-I) > WKS-MEJOR-CNT                    BITACORA
130400           MOVE TBL-EST-CNT (WKS-I) TO WKS-MEJOR-CNT              BITACORA
130500           MOVE WKS-I TO WKS-MEJOR-IDX                            BITACORA
130600        END-IF                                                    BITACORA
130700     END-IF.                                                      BITACORA
130800 8102-COMPARA-ESTADO-EXIT. EXIT.                                  BITACORA
130900******************************************************************BITACORA
131000*          R U T I N A S   A U X I L I A R E S   D E   REPORTE  * BITACORA
131100******************************************************************BITACORA
131200 8900-ESCRIBE-LINEA.                                              BITACORA
131300     MOVE WKS-LINEA-RPT TO REG-IMPRESION                          BITACORA
131400     WRITE REG-IMPRESION AFTER ADVANCING 1                        BITACORA
131500     MOVE SPACES TO WKS-LINEA-RPT.                                BITACORA
131600 8900-ESCRIBE-LINEA-EXIT. EXIT.                                   BITACORA
131700                                                                  BITACORA
131800 8910-ESCRIBE-TITULO.                                             BITACORA
131900     MOVE SPACES TO REG-IMPRESION                                 BITACORA
132000     MOVE WKS-TITULO TO REG-IMPRESION (1:60)                      BITACORA
132100     WRITE REG-IMPRESION AFTER ADVANCING 2.                       BITACORA
132200 8910-ESCRIBE-TITULO-EXIT. EXIT.                                  BITACORA
132300                                                                  BITACORA
132400 8911-LIMPIA-USADOS.                                              BITACORA
132500     MOVE 0 TO TBL-USADO (WKS-I).                                 BITACORA
132600 8911-LIMPIA-USADOS-EXIT. EXIT.                                   BITACORA
132700******************************************************************BITACORA
132800*               C I E R R E   Y   E S T A D I S T I C A S       * BITACORA
132900******************************************************************BITACORA
133000 9000-FIN-PROCESO.                                                BITACORA
133100     DISPLAY WKS-GUIONES UPON CONSOLE                             BITACORA
133200     MOVE WKS-TOTAL-REQUESTS TO WKS-MASCARA                       BITACORA
133300     DISPLAY 'TOTAL DE RENGLONES VALIDOS  : ' WKS-MASCARA         BITACORA
133400          UPON CONSOLE                                            BITACORA
133500     MOVE WKS-RECHAZADOS TO WKS-MASCARA                           BITACORA
133600     DISPLAY 'TOTAL DE RENGLONES RECHAZADOS: ' WKS-MASCARA        BITACORA
133700          UPON CONSOLE                                            BITACORA
133800     MOVE WKS-VISITANTES-UNICOS TO WKS-MASCARA                    BITACORA
133900     DISPLAY 'VISITANTES UNICOS            : ' WKS-MASCARA        BITACORA
134000          UPON CONSOLE                                            BITACORA
134100     DISPLAY WKS-GUIONES UPON CONSOLE                             BITACORA
134200     CLOSE ACCESS-LOG CLEAN-FILE REPORT-FILE.                     BITACORA
134300 9000-FIN-PROCESO-EXIT. EXIT.                                     BITACORA
